000100*****************************************************************
000200*  USRRECI.CPY                                                  *
000300*  INPUT LAYOUT FOR THE CUSTOMER MASTER EXTRACT (USERS-IN).     *
000400*  ONE RECORD PER CUSTOMER AS RECEIVED FROM THE UPSTREAM USER   *
000500*  SYSTEM.  DATES ARRIVE IN MIXED FORMATS - SEE 890-DATE-PARSE- *
000600*  RTN IN THE USER CLEAN-UP RUN FOR THE FORMATS ACCEPTED.       *
000700*****************************************************************
000800 01  USR-REC-IN.
000900     05  USR-IN-INDEX            PIC 9(7).
001000     05  USR-IN-FIRST-NAME       PIC X(30).
001100     05  USR-IN-LAST-NAME        PIC X(30).
001200     05  USR-IN-DATE-OF-BIRTH    PIC X(20).
001300     05  USR-IN-COMPANY          PIC X(40).
001400     05  USR-IN-EMAIL-ADDRESS    PIC X(50).
001500     05  USR-IN-ADDRESS          PIC X(120).
001600     05  USR-IN-COUNTRY          PIC X(20).
001700     05  USR-IN-COUNTRY-CODE     PIC X(10).
001800     05  USR-IN-PHONE-NUMBER     PIC X(20).
001900     05  USR-IN-JOIN-DATE        PIC X(20).
002000     05  USR-IN-USER-UUID        PIC X(36).
002100     05  FILLER                  PIC X(04).
