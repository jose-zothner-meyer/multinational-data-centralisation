000100*****************************************************************
000200*  STRRECI.CPY                                                  *
000300*  INPUT LAYOUT FOR THE STORE-DETAILS EXTRACT (STORES-IN).      *
000400*  CARRIES THE LEGACY LAT COLUMN, MERGED INTO LATITUDE BY       *
000500*  210-MERGE-LATITUDE AND NOT CARRIED TO THE OUTPUT LAYOUT.     *
000600*****************************************************************
000700 01  STR-REC-IN.
000800     05  STR-IN-INDEX            PIC 9(7).
000900     05  STR-IN-ADDRESS          PIC X(120).
001000     05  STR-IN-LONGITUDE        PIC X(12).
001100     05  STR-IN-LAT              PIC X(12).
001200     05  STR-IN-LOCALITY         PIC X(30).
001300     05  STR-IN-STORE-CODE       PIC X(12).
001400     05  STR-IN-STAFF-NUMBERS    PIC X(10).
001500     05  STR-IN-OPENING-DATE     PIC X(20).
001600     05  STR-IN-STORE-TYPE       PIC X(20).
001700     05  STR-IN-LATITUDE         PIC X(12).
001800     05  STR-IN-COUNTRY-CODE     PIC X(10).
001900     05  STR-IN-CONTINENT        PIC X(20).
002000     05  FILLER                  PIC X(04).
