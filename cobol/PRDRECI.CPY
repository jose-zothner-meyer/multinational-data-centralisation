000100*****************************************************************
000200*  PRDRECI.CPY                                                  *
000300*  INPUT LAYOUT FOR THE PRODUCT-CATALOGUE EXTRACT (PRODUCTS-IN).*
000400*  PRODUCT-PRICE CARRIES A LEADING STERLING SIGN, WEIGHT CARRIES*
000500*  A FREE-FORM UNIT SUFFIX - SEE 210-CONVERT-WEIGHT AND         *
000600*  220-CONVERT-PRICE.                                           *
000700*****************************************************************
000800 01  PRD-REC-IN.
000900     05  PRD-IN-INDEX            PIC 9(7).
001000     05  PRD-IN-PRODUCT-NAME     PIC X(60).
001100     05  PRD-IN-PRODUCT-PRICE    PIC X(12).
001200     05  PRD-IN-WEIGHT           PIC X(15).
001300     05  PRD-IN-CATEGORY         PIC X(25).
001400     05  PRD-IN-EAN              PIC X(17).
001500     05  PRD-IN-DATE-ADDED       PIC X(20).
001600     05  PRD-IN-UUID             PIC X(36).
001700     05  PRD-IN-REMOVED          PIC X(15).
001800     05  PRD-IN-PRODUCT-CODE     PIC X(12).
001900     05  FILLER                  PIC X(04).
