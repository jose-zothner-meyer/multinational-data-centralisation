000100*****************************************************************
000200*  ORDRECO.CPY                                                  *
000300*  OUTPUT LAYOUT FOR THE CLEANED ORDER FACT (ORDERS-TABLE).     *
000400*  THE ROW COUNTER, THE TWO NAME COLUMNS AND THE JUNK COLUMN-1  *
000500*  ARE NOT CARRIED - THIS IS A CUSTOMER FACT TABLE, NOT A       *
000600*  NAME LIST.                                                   *
000700*****************************************************************
000800 01  ORD-REC-OUT.
000900     05  ORD-OUT-DATE-UUID       PIC X(36).
001000     05  ORD-OUT-USER-UUID       PIC X(36).
001100     05  ORD-OUT-CARD-NUMBER     PIC X(22).
001200     05  ORD-OUT-STORE-CODE      PIC X(12).
001300     05  ORD-OUT-PRODUCT-CODE    PIC X(12).
001400     05  ORD-OUT-PRODUCT-QUANTITY
001500                                 PIC 9(05).
001600     05  FILLER                  PIC X(04).
