000100*****************************************************************
000200*  PRDRECO.CPY                                                  *
000300*  OUTPUT LAYOUT FOR THE CLEANED PRODUCT DIMENSION               *
000400*  (DIM-PRODUCTS).  PRODUCT-PRICE-GBP AND WEIGHT-KG REPLACE THE *
000500*  RAW PRODUCT-PRICE / WEIGHT COLUMNS AND ARE CARRIED PACKED.   *
000600*                                                                *
000700*  99-01-08  RSK  Y2K - DATE-ADDED NOW ISO YYYY-MM-DD.          *
000800*****************************************************************
000900 01  PRD-REC-OUT.
001000     05  PRD-OUT-INDEX           PIC 9(7).
001100     05  PRD-OUT-PRODUCT-NAME    PIC X(60).
001200     05  PRD-OUT-PRODUCT-PRICE-GBP
001300                                 PIC S9(7)V99 COMP-3.
001400     05  PRD-OUT-WEIGHT-KG       PIC S9(5)V999 COMP-3.
001500     05  PRD-OUT-CATEGORY        PIC X(25).
001600     05  PRD-OUT-EAN             PIC X(17).
001700     05  PRD-OUT-DATE-ADDED      PIC X(10).
001800     05  PRD-OUT-UUID            PIC X(36).
001900     05  PRD-OUT-REMOVED         PIC X(15).
002000     05  PRD-OUT-PRODUCT-CODE    PIC X(12).
002100     05  FILLER                  PIC X(04).
