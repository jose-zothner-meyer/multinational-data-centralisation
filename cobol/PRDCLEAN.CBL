000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PRDCLEAN.
000300 AUTHOR.        J M SAYLES.
000400 INSTALLATION.  GLOBAL RETAIL SYSTEMS - DATA CENTRE.
000500 DATE-WRITTEN.  11/28/89.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*****************************************************************
000900*  PROGRAM  : PRDCLEAN                                          *
001000*  FUNCTION : NIGHTLY CLEAN-UP RUN FOR THE PRODUCT-CATALOGUE     *
001100*             EXTRACT.  NORMALISES WEIGHT TO KILOGRAMS, STRIPS   *
001200*             THE STERLING SIGN FROM PRODUCT-PRICE AND CONVERTS  *
001300*             IT TO A PACKED NUMERIC AMOUNT, PARSES DATE-ADDED,  *
001400*             DROPS ANY RECORD THAT FAILS THE INVALID-ROW TEST,  *
001500*             AND WRITES THE SURVIVORS TO DIM-PRODUCTS.          *
001600*                                                                *
001700*  CHANGE LOG                                                   *
001800*  ------------------------------------------------------------ *
001900*  11-28-89  JMS  0000  ORIGINAL PROGRAM.                       *
002000*  03-05-91  JMS  0058  WEIGHT UNIT-WORD PARSE ADDED - CATALOGUE *
002100*                       FEED CARRIES KG / G / ML / L SUFFIXES.   *
002200*  10-12-93  WDT  0101  PRODUCT-PRICE STERLING-SIGN STRIP ADDED. *
002300*  98-12-15  RSK  0146  Y2K - DATE-ADDED NOW ISO YYYY-MM-DD.     *
002400*  05-19-04  PDQ  0212  LITRE / LITER UNIT WORDS RECOGNISED.     *
002500*  02-04-25  TLM  0301  INVALID-ROW TEST ADDED, RUN BEFORE THE   *
002600*                       WEIGHT / PRICE CONVERSIONS - TICKET 0301.*
002700*  03-09-11  TLM  0318  CONTROL TOTALS NOW ON CONSOLE, PRINTED   *
002800*                       REPORT RETIRED - SEE TICKET 0318.        *
002900*  04-02-23  TLM  0327  RECAST PARAGRAPH RANGES TO PERFORM ...   *
003000*                       THRU ... EXIT WITH GO TO ON THE ABORT,   *
003100*                       ROW-SKIP AND GUARD-CLAUSE PATHS, PER     *
003200*                       SHOP STANDARD - SEE TICKET 0327.         *
003300*  11-01-23  TLM  0341  WEIGHT / PRICE FRACTION GRAB WAS A FIXED *
003400*                       3 / 2 CHAR SLICE PAST THE DECIMAL POINT -*
003500*                       READ INTO THE UNIT WORD ON SHORT WEIGHTS *
003600*                       (E.G. 1.6KG) AND MISCOUNTED PLACE VALUE  *
003700*                       ON SHORT PRICES.  NOW MEASURES THE TRUE  *
003800*                       FRACTION LENGTH AND ZERO-FILLS ON THE    *
003900*                       RIGHT - SEE TICKET 0341.                 *
004000*  11-01-23  TLM  0344  UNIT-WORD MATCH ENUMERATED A HANDFUL OF  *
004100*                       LITERAL CASINGS PER UNIT AND MISSED      *
004200*                       OTHERS (kG, mL, GRAM, LITER/LITRE IN     *
004300*                       UPPER CASE) - NOW FOLDS THE TEXT TO      *
004400*                       UPPER CASE FIRST SO EVERY CASING MATCHES *
004500*                       - SEE TICKET 0344.                       *
004600*****************************************************************
004700
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.  IBM-370.
005100 OBJECT-COMPUTER.  IBM-370.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT PRODUCTS-IN  ASSIGN TO PRODSIN
005800            ORGANIZATION IS LINE SEQUENTIAL
005900            FILE STATUS  IS WS-PRODSIN-STATUS.
006000     SELECT DIM-PRODUCTS ASSIGN TO DIMPRODS
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS  IS WS-DIMPRODS-STATUS.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  PRODUCTS-IN
006700     RECORDING MODE IS F.
006800     COPY PRDRECI.
006900 FD  DIM-PRODUCTS
007000     RECORDING MODE IS F.
007100     COPY PRDRECO.
007200
007300 WORKING-STORAGE SECTION.
007400 01  WS-FILE-STATUS-CODES.
007500     05  WS-PRODSIN-STATUS       PIC X(02) VALUE SPACES.
007600         88  WS-PRODSIN-OK                VALUE '00'.
007700     05  WS-DIMPRODS-STATUS      PIC X(02) VALUE SPACES.
007800         88  WS-DIMPRODS-OK               VALUE '00'.
007900     05  FILLER                  PIC X(06) VALUE SPACES.
008000
008100 01  WS-SWITCHES.
008200     05  WS-PRODSIN-EOF-SW       PIC X(01) VALUE 'N'.
008300         88  WS-END-OF-PRODSIN            VALUE 'Y'.
008400     05  FILLER                  PIC X(09) VALUE SPACES.
008500
008600 01  WS-CONTROL-TOTALS.
008700     05  WS-RECORDS-READ         PIC 9(7)  COMP-3 VALUE ZERO.
008800     05  WS-RECORDS-WRITTEN      PIC 9(7)  COMP-3 VALUE ZERO.
008900     05  WS-RECORDS-DROPPED      PIC 9(7)  COMP-3 VALUE ZERO.
009000     05  FILLER                  PIC X(06) VALUE SPACES.
009100
009200 01  WS-REPORT-LINE.
009300     05  FILLER               PIC X(16) VALUE 'PRODUCT-CLEAN RD'.
009400     05  FILLER               PIC X(01) VALUE '='.
009500     05  RPT-READ                PIC ZZZZZZ9.
009600     05  FILLER                  PIC X(05) VALUE ' WR='.
009700     05  RPT-WRITTEN             PIC ZZZZZZ9.
009800     05  FILLER                  PIC X(05) VALUE ' DR='.
009900     05  RPT-DROPPED             PIC ZZZZZZ9.
010000     05  FILLER                  PIC X(17) VALUE SPACES.
010100
010200*    NUMERIC-CONVERSION WORK AREA - WEIGHT / PRICE SPLIT INTO A
010300*    WHOLE-PART AND FRACTION-PART BUFFER, THEN REDEFINED AS AN
010400*    IMPLIED-DECIMAL NUMERIC FOR THE OUTPUT MOVE.
010500 01  WS-CONVERT-SWITCHES.
010600     05  WS-CONV-VALID-SW        PIC X(01) VALUE 'N'.
010700         88  WS-CONV-IS-VALID             VALUE 'Y'.
010800     05  WS-CONV-SPLIT-NDX       PIC 9(3)  COMP.
010900     05  WS-CONV-UNIT-START      PIC 9(3)  COMP.
011000     05  WS-CONV-DECPT-NDX       PIC 9(3)  COMP.
011100     05  WS-CONV-FRAC-LEN        PIC 9(3)  COMP.
011200     05  FILLER                  PIC X(03) VALUE SPACES.
011300
011400*    11-01-23 TLM 0341  FRACTION BUILD BUFFER - HOLDS THE ACTUAL
011500*    DIGITS FOUND AFTER THE DECIMAL POINT, ZERO-FILLED ON THE
011600*    RIGHT SO THE PLACE VALUE COMES OUT CORRECT ON THE MOVE INTO
011700*    WS-WEIGHT-FRAC / WS-PRICE-FRAC BELOW.
011800 01  WS-FRAC-BUILD-AREA.
011900     05  WS-FRAC-BUILD           PIC X(03) VALUE ZEROS.
012000     05  FILLER                  PIC X(02) VALUE SPACES.
012100
012200 01  WS-WEIGHT-BUILD.
012300     05  WS-WEIGHT-WHOLE         PIC 9(5) VALUE ZERO.
012400     05  WS-WEIGHT-FRAC          PIC 999  VALUE ZERO.
012500     05  FILLER                  PIC X(01) VALUE SPACE.
012600 01  WS-WEIGHT-VALUE REDEFINES WS-WEIGHT-BUILD
012700                                 PIC 9(5)V999.
012800 77  WS-WEIGHT-KG-OUT            PIC S9(5)V999 COMP-3
012900                                 VALUE ZERO.
013000
013100 01  WS-PRICE-BUILD.
013200     05  WS-PRICE-WHOLE          PIC 9(7) VALUE ZERO.
013300     05  WS-PRICE-FRAC           PIC 99   VALUE ZERO.
013400     05  FILLER                  PIC X(01) VALUE SPACE.
013500 01  WS-PRICE-VALUE REDEFINES WS-PRICE-BUILD
013600                                 PIC 9(7)V99.
013700 77  WS-PRICE-GBP-OUT            PIC S9(7)V99 COMP-3
013800                                 VALUE ZERO.
013900
014000 01  WS-UNIT-WORK.
014100     05  WS-UNIT-TEXT            PIC X(15) VALUE SPACES.
014200     05  WS-UNIT-TEXT-FOLD       PIC X(15) VALUE SPACES.
014300     05  WS-UNIT-KIND-SW         PIC X(01) VALUE ' '.
014400         88  WS-UNIT-IS-KG               VALUE 'K'.
014500         88  WS-UNIT-IS-GRAM              VALUE 'G'.
014600         88  WS-UNIT-IS-LITRE              VALUE 'L'.
014700     05  FILLER                  PIC X(04) VALUE SPACES.
014800
014900*    11-01-23 TLM 0344  UPPER-CASE FOLDING ALPHABET FOR THE UNIT-
015000*    WORD MATCH IN 897-CLASSIFY-WEIGHT-UNIT - SEE TICKET 0344.
015100 01  WS-UNIT-CASEFOLD-AREAS.
015200     05  WS-UNIT-LOWER-ALPHA     PIC X(26) VALUE
015300             'abcdefghijklmnopqrstuvwxyz'.
015400     05  WS-UNIT-UPPER-ALPHA     PIC X(26) VALUE
015500             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
015600
015700     COPY EDITWORK.
015800     COPY MONTHTAB.
015900
016000*****************************************************************
016100 PROCEDURE DIVISION.
016200*****************************************************************
016300 000-MAIN-LOGIC.
016400     PERFORM 700-OPEN-FILES THRU 700-EXIT.
016500     IF WS-END-OF-PRODSIN
016600         GO TO 999-ABORT-RTN
016700     END-IF.
016800     PERFORM 710-READ-PRODSIN-RTN THRU 710-EXIT.
016900     PERFORM 100-PROCESS-PRODUCT-REC THRU 100-EXIT
017000         UNTIL WS-END-OF-PRODSIN.
017100     PERFORM 900-REPORT-TOTALS THRU 900-EXIT.
017200     PERFORM 790-CLOSE-FILES THRU 790-EXIT.
017300     GOBACK.
017400
017500 999-ABORT-RTN.
017600     DISPLAY 'PRDCLEAN - RUN ABORTED, FILE OPEN FAILURE'.
017700     MOVE 16 TO RETURN-CODE.
017800     GOBACK.
017900
018000 100-PROCESS-PRODUCT-REC.
018100     MOVE 'N' TO WS-RULE-INVALID-SW.
018200     ADD 1 TO WS-RECORDS-READ.
018300
018400     PERFORM 200-NULL-STANDARDISE-REC THRU 200-EXIT.
018500     PERFORM 260-INVALID-ROW-CHECK THRU 260-EXIT.
018600
018700     IF WS-RULE-IS-INVALID
018800         ADD 1 TO WS-RECORDS-DROPPED
018900         GO TO 100-READ-NEXT
019000     END-IF.
019100
019200     PERFORM 210-CONVERT-WEIGHT THRU 210-EXIT.
019300     PERFORM 220-CONVERT-PRICE THRU 220-EXIT.
019400     PERFORM 230-EDIT-DATE-ADDED THRU 230-EXIT.
019500     PERFORM 280-BUILD-OUTPUT-REC THRU 280-EXIT.
019600     WRITE PRD-REC-OUT.
019700     ADD 1 TO WS-RECORDS-WRITTEN.
019800
019900 100-READ-NEXT.
020000     PERFORM 710-READ-PRODSIN-RTN THRU 710-EXIT.
020100
020200 100-EXIT.
020300     EXIT.
020400
020500 200-NULL-STANDARDISE-REC.
020600     MOVE PRD-IN-PRODUCT-NAME   TO WS-RULE-FIELD.
020700     PERFORM 850-NULL-STANDARDISE-RTN THRU 850-EXIT.
020800     MOVE WS-RULE-FIELD         TO PRD-IN-PRODUCT-NAME.
020900     MOVE PRD-IN-PRODUCT-PRICE  TO WS-RULE-FIELD.
021000     PERFORM 850-NULL-STANDARDISE-RTN THRU 850-EXIT.
021100     MOVE WS-RULE-FIELD         TO PRD-IN-PRODUCT-PRICE.
021200     MOVE PRD-IN-WEIGHT         TO WS-RULE-FIELD.
021300     PERFORM 850-NULL-STANDARDISE-RTN THRU 850-EXIT.
021400     MOVE WS-RULE-FIELD         TO PRD-IN-WEIGHT.
021500     MOVE PRD-IN-CATEGORY       TO WS-RULE-FIELD.
021600     PERFORM 850-NULL-STANDARDISE-RTN THRU 850-EXIT.
021700     MOVE WS-RULE-FIELD         TO PRD-IN-CATEGORY.
021800     MOVE PRD-IN-EAN            TO WS-RULE-FIELD.
021900     PERFORM 850-NULL-STANDARDISE-RTN THRU 850-EXIT.
022000     MOVE WS-RULE-FIELD         TO PRD-IN-EAN.
022100     MOVE PRD-IN-DATE-ADDED     TO WS-RULE-FIELD.
022200     PERFORM 850-NULL-STANDARDISE-RTN THRU 850-EXIT.
022300     MOVE WS-RULE-FIELD         TO PRD-IN-DATE-ADDED.
022400     MOVE PRD-IN-UUID           TO WS-RULE-FIELD.
022500     PERFORM 850-NULL-STANDARDISE-RTN THRU 850-EXIT.
022600     MOVE WS-RULE-FIELD         TO PRD-IN-UUID.
022700     MOVE PRD-IN-REMOVED        TO WS-RULE-FIELD.
022800     PERFORM 850-NULL-STANDARDISE-RTN THRU 850-EXIT.
022900     MOVE WS-RULE-FIELD         TO PRD-IN-REMOVED.
023000     MOVE PRD-IN-PRODUCT-CODE   TO WS-RULE-FIELD.
023100     PERFORM 850-NULL-STANDARDISE-RTN THRU 850-EXIT.
023200     MOVE WS-RULE-FIELD         TO PRD-IN-PRODUCT-CODE.
023300
023400 200-EXIT.
023500     EXIT.
023600
023700 210-CONVERT-WEIGHT.
023800*    LEADING DECIMAL NUMBER, SPACES IGNORED, FOLLOWED BY A UNIT
023900*    WORD.  KG STAYS AS-IS, G/ML DIVIDE BY 1000, L/LITRE 1:1.
024000     MOVE PRD-IN-WEIGHT TO WS-RULE-FIELD.
024100     MOVE ZERO          TO WS-WEIGHT-KG-OUT.
024200     PERFORM 861-FIND-TRIMMED-LEN THRU 861-EXIT.
024300     IF WS-RULE-LEN NOT = 0
024400         PERFORM 896-SPLIT-NUMBER-AND-UNIT THRU 896-EXIT
024500         IF WS-CONV-IS-VALID
024600             PERFORM 897-CLASSIFY-WEIGHT-UNIT THRU 897-EXIT
024700             IF WS-CONV-IS-VALID
024800                 PERFORM 898-BUILD-WEIGHT-VALUE THRU 898-EXIT
024900             END-IF
025000         END-IF
025100     END-IF.
025200
025300 210-EXIT.
025400     EXIT.
025500
025600 220-CONVERT-PRICE.
025700*    £ SIGN STRIPPED, RESULT CONVERTED TO A TWO-DECIMAL AMOUNT.
025800     MOVE PRD-IN-PRODUCT-PRICE TO WS-RULE-FIELD.
025900     MOVE ZERO                 TO WS-PRICE-GBP-OUT.
026000     PERFORM 861-FIND-TRIMMED-LEN THRU 861-EXIT.
026100     IF WS-RULE-LEN NOT = 0
026200         IF WS-RULE-CHAR(1) = X'A3'
026300             MOVE WS-RULE-FIELD(2:119) TO WS-RULE-FIELD
026400             SUBTRACT 1 FROM WS-RULE-LEN
026500         END-IF
026600         PERFORM 899-BUILD-PRICE-VALUE THRU 899-EXIT
026700     END-IF.
026800
026900 220-EXIT.
027000     EXIT.
027100
027200 230-EDIT-DATE-ADDED.
027300     MOVE PRD-IN-DATE-ADDED TO WS-RULE-FIELD.
027400     PERFORM 890-DATE-PARSE-RTN THRU 890-EXIT.
027500     IF WS-DATE-IS-VALID
027600         MOVE WS-ISO-DATE-TEXT TO PRD-IN-DATE-ADDED
027700     ELSE
027800         MOVE SPACES           TO PRD-IN-DATE-ADDED
027900     END-IF.
028000
028100 230-EXIT.
028200     EXIT.
028300
028400 260-INVALID-ROW-CHECK.
028500     MOVE PRD-IN-PRODUCT-NAME   TO WS-RULE-FIELD.
028600     PERFORM 860-INVALID-ROW-TEST THRU 860-EXIT.
028700     MOVE PRD-IN-PRODUCT-PRICE  TO WS-RULE-FIELD.
028800     PERFORM 860-INVALID-ROW-TEST THRU 860-EXIT.
028900     MOVE PRD-IN-WEIGHT         TO WS-RULE-FIELD.
029000     PERFORM 860-INVALID-ROW-TEST THRU 860-EXIT.
029100     MOVE PRD-IN-CATEGORY       TO WS-RULE-FIELD.
029200     PERFORM 860-INVALID-ROW-TEST THRU 860-EXIT.
029300     MOVE PRD-IN-EAN            TO WS-RULE-FIELD.
029400     PERFORM 860-INVALID-ROW-TEST THRU 860-EXIT.
029500     MOVE PRD-IN-DATE-ADDED     TO WS-RULE-FIELD.
029600     PERFORM 860-INVALID-ROW-TEST THRU 860-EXIT.
029700     MOVE PRD-IN-UUID           TO WS-RULE-FIELD.
029800     PERFORM 860-INVALID-ROW-TEST THRU 860-EXIT.
029900     MOVE PRD-IN-REMOVED        TO WS-RULE-FIELD.
030000     PERFORM 860-INVALID-ROW-TEST THRU 860-EXIT.
030100     MOVE PRD-IN-PRODUCT-CODE   TO WS-RULE-FIELD.
030200     PERFORM 860-INVALID-ROW-TEST THRU 860-EXIT.
030300
030400 260-EXIT.
030500     EXIT.
030600
030700 280-BUILD-OUTPUT-REC.
030800     MOVE PRD-IN-INDEX          TO PRD-OUT-INDEX.
030900     MOVE PRD-IN-PRODUCT-NAME   TO PRD-OUT-PRODUCT-NAME.
031000     MOVE WS-PRICE-GBP-OUT      TO PRD-OUT-PRODUCT-PRICE-GBP.
031100     MOVE WS-WEIGHT-KG-OUT      TO PRD-OUT-WEIGHT-KG.
031200     MOVE PRD-IN-CATEGORY       TO PRD-OUT-CATEGORY.
031300     MOVE PRD-IN-EAN            TO PRD-OUT-EAN.
031400     MOVE PRD-IN-DATE-ADDED     TO PRD-OUT-DATE-ADDED.
031500     MOVE PRD-IN-UUID           TO PRD-OUT-UUID.
031600     MOVE PRD-IN-REMOVED        TO PRD-OUT-REMOVED.
031700     MOVE PRD-IN-PRODUCT-CODE   TO PRD-OUT-PRODUCT-CODE.
031800
031900 280-EXIT.
032000     EXIT.
032100
032200*****************************************************************
032300*    896-899 SERIES - WEIGHT / PRICE NUMERIC CONVERSION HELPERS *
032400*****************************************************************
032500 896-SPLIT-NUMBER-AND-UNIT.
032600*    FINDS THE FIRST CHARACTER THAT IS NEITHER DIGIT NOR '.' -
032700*    EVERYTHING BEFORE IT IS THE NUMBER, THE REST (LESS LEADING
032800*    SPACES) IS THE UNIT WORD.
032900     MOVE 'Y' TO WS-CONV-VALID-SW.
033000     MOVE 1   TO WS-RULE-NDX.
033100     PERFORM 896A-SCAN-NUMBER-CHAR THRU 896A-EXIT
033200         UNTIL WS-RULE-NDX > WS-RULE-LEN
033300             OR NOT (WS-RULE-CHAR(WS-RULE-NDX) >= '0' AND
033400                     WS-RULE-CHAR(WS-RULE-NDX) <= '9')
033500             AND WS-RULE-CHAR(WS-RULE-NDX) NOT = '.'.
033600     MOVE WS-RULE-NDX TO WS-CONV-SPLIT-NDX.
033700     IF WS-CONV-SPLIT-NDX = 1
033800         MOVE 'N' TO WS-CONV-VALID-SW
033900     ELSE
034000         MOVE WS-RULE-NDX TO WS-CONV-UNIT-START
034100         PERFORM 896B-SKIP-UNIT-SPACES THRU 896B-EXIT
034200             UNTIL WS-CONV-UNIT-START > WS-RULE-LEN
034300                 OR WS-RULE-CHAR(WS-CONV-UNIT-START) NOT = SPACE
034400         MOVE SPACES TO WS-UNIT-TEXT
034500         IF WS-CONV-UNIT-START <= WS-RULE-LEN
034600             MOVE WS-RULE-FIELD(WS-CONV-UNIT-START:
034700                      WS-RULE-LEN - WS-CONV-UNIT-START + 1)
034800                      TO WS-UNIT-TEXT
034900         END-IF
035000     END-IF.
035100
035200 896-EXIT.
035300     EXIT.
035400
035500 896A-SCAN-NUMBER-CHAR.
035600     ADD 1 TO WS-RULE-NDX.
035700
035800 896A-EXIT.
035900     EXIT.
036000
036100 896B-SKIP-UNIT-SPACES.
036200     ADD 1 TO WS-CONV-UNIT-START.
036300
036400 896B-EXIT.
036500     EXIT.
036600
036700 897-CLASSIFY-WEIGHT-UNIT.
036800*    11-01-23 TLM 0344  UNIT WORD MUST MATCH CASE-INSENSITIVELY -
036900*    A LITERAL-CASING ENUMERATION MISSED FORMS LIKE 'kG', 'mL',
037000*    'GRAM' AND 'LITER'/'LITRE' IN UPPER CASE.  THE INCOMING TEXT
037100*    IS NOW FOLDED TO UPPER CASE VIA THE ALPHABET-CONVERTING
037200*    TABLE IN WS-UNIT-CASEFOLD-AREAS BEFORE THE COMPARE, SO THE
037300*    TEST BELOW ONLY EVER HAS TO CARRY THE UPPER-CASE FORM - SEE
037400*    TICKET 0344.
037500     MOVE ' ' TO WS-UNIT-KIND-SW.
037600     MOVE WS-UNIT-TEXT TO WS-UNIT-TEXT-FOLD.
037700     INSPECT WS-UNIT-TEXT-FOLD CONVERTING WS-UNIT-LOWER-ALPHA
037800             TO WS-UNIT-UPPER-ALPHA.
037900     IF WS-UNIT-TEXT-FOLD(1:2) = 'KG'
038000         MOVE 'K' TO WS-UNIT-KIND-SW
038100     ELSE
038200         IF WS-UNIT-TEXT-FOLD(1:8) = 'KILOGRAM'
038300             MOVE 'K' TO WS-UNIT-KIND-SW
038400         ELSE
038500             IF WS-UNIT-TEXT-FOLD(1:1) = 'G'
038600                 MOVE 'G' TO WS-UNIT-KIND-SW
038700             ELSE
038800                 IF WS-UNIT-TEXT-FOLD(1:4) = 'GRAM'
038900                     MOVE 'G' TO WS-UNIT-KIND-SW
039000                 ELSE
039100                     IF WS-UNIT-TEXT-FOLD(1:2) = 'ML'
039200                         MOVE 'G' TO WS-UNIT-KIND-SW
039300                     ELSE
039400                         IF WS-UNIT-TEXT-FOLD(1:11) = 'MILLILITRE'
039500                             MOVE 'G' TO WS-UNIT-KIND-SW
039600                         ELSE
039700                             IF WS-UNIT-TEXT-FOLD(1:5) = 'LITER'
039800                                 OR 'LITRE'
039900                                 MOVE 'L' TO WS-UNIT-KIND-SW
040000                             END-IF
040100                         END-IF
040200                     END-IF
040300                 END-IF
040400             END-IF
040500         END-IF
040600     END-IF.
040700     IF WS-UNIT-KIND-SW = SPACE
040800         MOVE 'N' TO WS-CONV-VALID-SW
040900     END-IF.
041000
041100 897-EXIT.
041200     EXIT.
041300
041400 898-BUILD-WEIGHT-VALUE.
041500*    RIGHT-JUSTIFIES THE NUMBER'S WHOLE/FRACTION PARTS INTO THE
041600*    IMPLIED-DECIMAL BUILD AREA, THEN APPLIES THE UNIT FACTOR.
041700*    11-01-23 TLM 0341  FRACTION LENGTH WAS ASSUMED FIXED AT 3
041800*    DIGITS, WHICH GRABBED PART OF THE UNIT WORD FOR ANY WEIGHT
041900*    NOT CARRIED TO THE THOUSANDTH - NOW MEASURED AND ZERO-
042000*    FILLED ON THE RIGHT SO THE PLACE VALUE STAYS CORRECT.
042100     MOVE ZERO TO WS-WEIGHT-WHOLE.
042200     MOVE ZERO TO WS-WEIGHT-FRAC.
042300     MOVE 0    TO WS-CONV-DECPT-NDX.
042400     MOVE 1    TO WS-RULE-NDX.
042500     PERFORM 898A-FIND-DECIMAL-POINT THRU 898A-EXIT
042600         UNTIL WS-RULE-NDX >= WS-CONV-SPLIT-NDX
042700             OR WS-CONV-DECPT-NDX NOT = 0.
042800     IF WS-CONV-DECPT-NDX = 0
042900         MOVE WS-RULE-FIELD(1:WS-CONV-SPLIT-NDX - 1) TO
043000                              WS-WEIGHT-WHOLE
043100     ELSE
043200         IF WS-CONV-DECPT-NDX > 1
043300             MOVE WS-RULE-FIELD(1:WS-CONV-DECPT-NDX - 1) TO
043400                                  WS-WEIGHT-WHOLE
043500         END-IF
043600         COMPUTE WS-CONV-FRAC-LEN =
043700                 WS-CONV-SPLIT-NDX - WS-CONV-DECPT-NDX - 1
043800         IF WS-CONV-FRAC-LEN > 3
043900             MOVE 3 TO WS-CONV-FRAC-LEN
044000         END-IF
044100         MOVE ZEROS TO WS-FRAC-BUILD
044200         IF WS-CONV-FRAC-LEN > 0
044300             MOVE WS-RULE-FIELD(WS-CONV-DECPT-NDX + 1:
044400                                 WS-CONV-FRAC-LEN) TO
044500                              WS-FRAC-BUILD(1:WS-CONV-FRAC-LEN)
044600         END-IF
044700         MOVE WS-FRAC-BUILD TO WS-WEIGHT-FRAC
044800     END-IF.
044900     IF WS-UNIT-IS-KG
045000         MOVE WS-WEIGHT-VALUE TO WS-WEIGHT-KG-OUT
045100     ELSE
045200         IF WS-UNIT-IS-GRAM
045300             COMPUTE WS-WEIGHT-KG-OUT
045400                     ROUNDED = WS-WEIGHT-VALUE / 1000
045500         ELSE
045600             MOVE WS-WEIGHT-VALUE TO WS-WEIGHT-KG-OUT
045700         END-IF
045800     END-IF.
045900
046000 898-EXIT.
046100     EXIT.
046200
046300 898A-FIND-DECIMAL-POINT.
046400     IF WS-RULE-CHAR(WS-RULE-NDX) = '.'
046500         MOVE WS-RULE-NDX TO WS-CONV-DECPT-NDX
046600     ELSE
046700         ADD 1 TO WS-RULE-NDX
046800     END-IF.
046900
047000 898A-EXIT.
047100     EXIT.
047200
047300 899-BUILD-PRICE-VALUE.
047400*    11-01-23 TLM 0341  FRACTION LENGTH WAS ASSUMED FIXED AT 2
047500*    DIGITS - SAME DEFECT AS 898-BUILD-WEIGHT-VALUE ABOVE, FIXED
047600*    THE SAME WAY (MEASURE THE ACTUAL FRACTION, ZERO-FILL RIGHT).
047700     MOVE ZERO TO WS-PRICE-WHOLE.
047800     MOVE ZERO TO WS-PRICE-FRAC.
047900     MOVE 'Y'  TO WS-CONV-VALID-SW.
048000     MOVE 1    TO WS-CONV-SPLIT-NDX.
048100     PERFORM 899A-FIND-DECIMAL-POINT THRU 899A-EXIT
048200         UNTIL WS-CONV-SPLIT-NDX > WS-RULE-LEN
048300             OR WS-RULE-CHAR(WS-CONV-SPLIT-NDX) = '.'.
048400     IF WS-CONV-SPLIT-NDX > WS-RULE-LEN
048500         MOVE WS-RULE-FIELD(1:WS-RULE-LEN) TO WS-PRICE-WHOLE
048600     ELSE
048700         IF WS-CONV-SPLIT-NDX > 1
048800             MOVE WS-RULE-FIELD(1:WS-CONV-SPLIT-NDX - 1) TO
048900                                  WS-PRICE-WHOLE
049000         END-IF
049100         COMPUTE WS-CONV-FRAC-LEN =
049200                 WS-RULE-LEN - WS-CONV-SPLIT-NDX
049300         IF WS-CONV-FRAC-LEN > 2
049400             MOVE 2 TO WS-CONV-FRAC-LEN
049500         END-IF
049600         MOVE ZEROS TO WS-FRAC-BUILD
049700         IF WS-CONV-FRAC-LEN > 0
049800             MOVE WS-RULE-FIELD(WS-CONV-SPLIT-NDX + 1:
049900                                 WS-CONV-FRAC-LEN) TO
050000                              WS-FRAC-BUILD(1:WS-CONV-FRAC-LEN)
050100         END-IF
050200         MOVE WS-FRAC-BUILD(1:2) TO WS-PRICE-FRAC
050300     END-IF.
050400     MOVE WS-PRICE-VALUE TO WS-PRICE-GBP-OUT.
050500
050600 899-EXIT.
050700     EXIT.
050800
050900 899A-FIND-DECIMAL-POINT.
051000     ADD 1 TO WS-CONV-SPLIT-NDX.
051100
051200 899A-EXIT.
051300     EXIT.
051400
051500*****************************************************************
051600*    COMMON EDIT ROUTINES - SEE EDITWORK.CPY FOR WORKING FIELDS *
051700*****************************************************************
051800 850-NULL-STANDARDISE-RTN.
051900     IF WS-RULE-FIELD(1:4) = 'NULL' AND
052000            WS-RULE-FIELD(5:116) = SPACES
052100         MOVE SPACES TO WS-RULE-FIELD
052200     END-IF.
052300     IF WS-RULE-FIELD(1:4) = 'None' AND
052400            WS-RULE-FIELD(5:116) = SPACES
052500         MOVE SPACES TO WS-RULE-FIELD
052600     END-IF.
052700     IF WS-RULE-FIELD(1:3) = 'N/A' AND
052800            WS-RULE-FIELD(4:117) = SPACES
052900         MOVE SPACES TO WS-RULE-FIELD
053000     END-IF.
053100
053200 850-EXIT.
053300     EXIT.
053400
053500 860-INVALID-ROW-TEST.
053600     PERFORM 861-FIND-TRIMMED-LEN THRU 861-EXIT.
053700     IF WS-RULE-LEN NOT = 10
053800         GO TO 860-EXIT
053900     END-IF.
054000     MOVE ZERO TO WS-RULE-LETTERS.
054100     MOVE ZERO TO WS-RULE-DIGITS.
054200     MOVE 1    TO WS-RULE-NDX.
054300     PERFORM 862-CLASSIFY-ONE-CHAR THRU 862-EXIT
054400         UNTIL WS-RULE-NDX > 10.
054500     IF WS-RULE-LETTERS > 0 AND WS-RULE-DIGITS > 0
054600         AND (WS-RULE-LETTERS + WS-RULE-DIGITS) = 10
054700         MOVE 'Y' TO WS-RULE-INVALID-SW
054800     END-IF.
054900
055000 860-EXIT.
055100     EXIT.
055200
055300 861-FIND-TRIMMED-LEN.
055400     MOVE 120 TO WS-RULE-NDX.
055500     MOVE 0   TO WS-RULE-LEN.
055600     PERFORM 861A-SCAN-BACK-FOR-LEN THRU 861A-EXIT
055700         UNTIL WS-RULE-NDX < 1 OR WS-RULE-LEN NOT = 0.
055800
055900 861-EXIT.
056000     EXIT.
056100
056200 861A-SCAN-BACK-FOR-LEN.
056300     IF WS-RULE-CHAR(WS-RULE-NDX) NOT = SPACE
056400         MOVE WS-RULE-NDX TO WS-RULE-LEN
056500     ELSE
056600         SUBTRACT 1 FROM WS-RULE-NDX
056700     END-IF.
056800
056900 861A-EXIT.
057000     EXIT.
057100
057200 862-CLASSIFY-ONE-CHAR.
057300     IF (WS-RULE-CHAR(WS-RULE-NDX) >= 'A' AND
057400             WS-RULE-CHAR(WS-RULE-NDX) <= 'Z') OR
057500        (WS-RULE-CHAR(WS-RULE-NDX) >= 'a' AND
057600             WS-RULE-CHAR(WS-RULE-NDX) <= 'z')
057700         ADD 1 TO WS-RULE-LETTERS
057800     ELSE
057900         IF WS-RULE-CHAR(WS-RULE-NDX) >= '0' AND
058000                WS-RULE-CHAR(WS-RULE-NDX) <= '9'
058100             ADD 1 TO WS-RULE-DIGITS
058200         END-IF
058300     END-IF.
058400     ADD 1 TO WS-RULE-NDX.
058500
058600 862-EXIT.
058700     EXIT.
058800
058900*****************************************************************
059000*    890 SERIES - DATE-PARSE COMMON ROUTINE                     *
059100*****************************************************************
059200 890-DATE-PARSE-RTN.
059300     MOVE 'N' TO WS-DATE-VALID-SW.
059400     MOVE SPACES TO WS-ISO-DATE-TEXT.
059500     PERFORM 861-FIND-TRIMMED-LEN THRU 861-EXIT.
059600     IF WS-RULE-LEN = 0
059700         GO TO 890-EXIT
059800     END-IF.
059900
060000     IF WS-RULE-LEN = 10 AND WS-RULE-CHAR(5) = '-'
060100             AND WS-RULE-CHAR(8) = '-'
060200         MOVE WS-RULE-FIELD(1:4) TO WS-ISO-YYYY
060300         MOVE WS-RULE-FIELD(6:2) TO WS-ISO-MM
060400         MOVE WS-RULE-FIELD(9:2) TO WS-ISO-DD
060500         PERFORM 895-VALIDATE-MM-DD THRU 895-EXIT
060600         GO TO 890-EXIT
060700     END-IF.
060800
060900     IF WS-RULE-LEN = 10 AND WS-RULE-CHAR(5) = '/'
061000             AND WS-RULE-CHAR(8) = '/'
061100         MOVE WS-RULE-FIELD(1:4) TO WS-ISO-YYYY
061200         MOVE WS-RULE-FIELD(6:2) TO WS-ISO-MM
061300         MOVE WS-RULE-FIELD(9:2) TO WS-ISO-DD
061400         PERFORM 895-VALIDATE-MM-DD THRU 895-EXIT
061500         GO TO 890-EXIT
061600     END-IF.
061700
061800     IF WS-RULE-LEN = 10 AND WS-RULE-CHAR(3) = '/'
061900             AND WS-RULE-CHAR(6) = '/'
062000         MOVE WS-RULE-FIELD(1:2) TO WS-ISO-DD
062100         MOVE WS-RULE-FIELD(4:2) TO WS-ISO-MM
062200         MOVE WS-RULE-FIELD(7:4) TO WS-ISO-YYYY
062300         PERFORM 895-VALIDATE-MM-DD THRU 895-EXIT
062400         GO TO 890-EXIT
062500     END-IF.
062600
062700     PERFORM 894-PARSE-MONTHNAME-FORM THRU 894-EXIT.
062800
062900 890-EXIT.
063000     EXIT.
063100
063200 894-PARSE-MONTHNAME-FORM.
063300     MOVE 0 TO WS-DATE-SP1.
063400     MOVE 0 TO WS-DATE-SP2.
063500     MOVE 1 TO WS-RULE-NDX.
063600     PERFORM 894A-FIND-SPACE-1 THRU 894A-EXIT
063700         UNTIL WS-RULE-NDX > WS-RULE-LEN OR WS-DATE-SP1 NOT = 0.
063800     IF WS-DATE-SP1 = 0
063900         GO TO 894-EXIT
064000     END-IF.
064100     MOVE WS-DATE-SP1 TO WS-RULE-NDX.
064200     ADD 1 TO WS-RULE-NDX.
064300     PERFORM 894B-FIND-SPACE-2 THRU 894B-EXIT
064400         UNTIL WS-RULE-NDX > WS-RULE-LEN
064500             OR WS-DATE-SP2 NOT = 0.
064600     IF WS-DATE-SP2 = 0
064700         GO TO 894-EXIT
064800     END-IF.
064900     IF WS-RULE-CHAR(1) >= '0' AND WS-RULE-CHAR(1) <= '9'
065000         PERFORM 894C-YEAR-FIRST-FORM THRU 894C-EXIT
065100     ELSE
065200         PERFORM 894D-MONTH-FIRST-FORM THRU 894D-EXIT
065300     END-IF.
065400
065500 894-EXIT.
065600     EXIT.
065700
065800 894A-FIND-SPACE-1.
065900     IF WS-RULE-CHAR(WS-RULE-NDX) = SPACE
066000         MOVE WS-RULE-NDX TO WS-DATE-SP1
066100     ELSE
066200         ADD 1 TO WS-RULE-NDX
066300     END-IF.
066400
066500 894A-EXIT.
066600     EXIT.
066700
066800 894B-FIND-SPACE-2.
066900     IF WS-RULE-CHAR(WS-RULE-NDX) = SPACE
067000         MOVE WS-RULE-NDX TO WS-DATE-SP2
067100     ELSE
067200         ADD 1 TO WS-RULE-NDX
067300     END-IF.
067400
067500 894B-EXIT.
067600     EXIT.
067700
067800 894C-YEAR-FIRST-FORM.
067900     MOVE SPACES TO WS-CANDIDATE-MONTH.
068000     MOVE WS-RULE-FIELD(1:WS-DATE-SP1 - 1)  TO WS-ISO-YYYY.
068100     MOVE WS-RULE-FIELD(WS-DATE-SP1 + 1:
068200                 WS-DATE-SP2 - WS-DATE-SP1 - 1) TO
068300                 WS-CANDIDATE-MONTH.
068400     MOVE WS-RULE-FIELD(WS-DATE-SP2 + 1:
068500                 WS-RULE-LEN - WS-DATE-SP2) TO WS-ISO-DD.
068600     PERFORM 893-FIND-MONTH THRU 893-EXIT.
068700
068800 894C-EXIT.
068900     EXIT.
069000
069100 894D-MONTH-FIRST-FORM.
069200     MOVE SPACES TO WS-CANDIDATE-MONTH.
069300     MOVE WS-RULE-FIELD(1:WS-DATE-SP1 - 1) TO WS-CANDIDATE-MONTH.
069400     MOVE WS-RULE-FIELD(WS-DATE-SP1 + 1:
069500                 WS-DATE-SP2 - WS-DATE-SP1 - 1) TO WS-ISO-YYYY.
069600     MOVE WS-RULE-FIELD(WS-DATE-SP2 + 1:
069700                 WS-RULE-LEN - WS-DATE-SP2) TO WS-ISO-DD.
069800     PERFORM 893-FIND-MONTH THRU 893-EXIT.
069900
070000 894D-EXIT.
070100     EXIT.
070200
070300 893-FIND-MONTH.
070400     SET WS-MONTH-NDX TO 1.
070500     SEARCH WS-MONTH-NAME-ENTRY
070600         AT END
070700             MOVE 'N' TO WS-DATE-VALID-SW
070800         WHEN WS-MONTH-NAME(WS-MONTH-NDX) = WS-CANDIDATE-MONTH
070900             MOVE WS-MONTH-NUMBER(WS-MONTH-NDX) TO WS-ISO-MM
071000             PERFORM 895-VALIDATE-MM-DD THRU 895-EXIT
071100     END-SEARCH.
071200
071300 893-EXIT.
071400     EXIT.
071500
071600 895-VALIDATE-MM-DD.
071700     IF WS-ISO-MM >= 1 AND WS-ISO-MM <= 12
071800         AND WS-ISO-DD >= 1 AND WS-ISO-DD <= 31
071900         MOVE 'Y' TO WS-DATE-VALID-SW
072000     ELSE
072100         MOVE 'N' TO WS-DATE-VALID-SW
072200     END-IF.
072300
072400 895-EXIT.
072500     EXIT.
072600
072700*****************************************************************
072800*    FILE HANDLING PARAGRAPHS                                   *
072900*****************************************************************
073000 700-OPEN-FILES.
073100     OPEN INPUT  PRODUCTS-IN
073200          OUTPUT DIM-PRODUCTS.
073300     IF NOT WS-PRODSIN-OK
073400         DISPLAY 'PRDCLEAN - ERROR OPENING PRODUCTS-IN, STATUS = '
073500                 WS-PRODSIN-STATUS
073600         MOVE 16 TO RETURN-CODE
073700         MOVE 'Y' TO WS-PRODSIN-EOF-SW
073800         GO TO 700-EXIT
073900     END-IF.
074000     IF NOT WS-DIMPRODS-OK
074100         DISPLAY 'PRDCLEAN - ERROR OPENING DIM-PRODUCTS, STATUS = '
074200                 WS-DIMPRODS-STATUS
074300         MOVE 16 TO RETURN-CODE
074400         MOVE 'Y' TO WS-PRODSIN-EOF-SW
074500     END-IF.
074600
074700 700-EXIT.
074800     EXIT.
074900
075000 710-READ-PRODSIN-RTN.
075100     IF NOT WS-END-OF-PRODSIN
075200         READ PRODUCTS-IN
075300             AT END
075400                 MOVE 'Y' TO WS-PRODSIN-EOF-SW
075500         END-READ
075600     END-IF.
075700
075800 710-EXIT.
075900     EXIT.
076000
076100 790-CLOSE-FILES.
076200     CLOSE PRODUCTS-IN
076300           DIM-PRODUCTS.
076400
076500 790-EXIT.
076600     EXIT.
076700
076800 900-REPORT-TOTALS.
076900     MOVE WS-RECORDS-READ    TO RPT-READ.
077000     MOVE WS-RECORDS-WRITTEN TO RPT-WRITTEN.
077100     MOVE WS-RECORDS-DROPPED TO RPT-DROPPED.
077200     DISPLAY WS-REPORT-LINE.
077300
077400 900-EXIT.
077500     EXIT.
