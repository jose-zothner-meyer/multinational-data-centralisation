000100*****************************************************************
000200*  MONTHTAB.CPY                                                 *
000300*  MONTH-NAME LOOKUP TABLE FOR THE 890-DATE-PARSE-RTN COMMON    *
000400*  ROUTINE.  RECOGNISES THE '<MONTH-NAME> YYYY DD' AND          *
000500*  'YYYY <MONTH-NAME> DD' SOURCE DATE FORMS.  COPIED INTO EVERY *
000600*  CLEAN-UP RUN THAT PARSES A DATE FIELD.                       *
000700*****************************************************************
000800 01  WS-MONTH-NAME-VALUES.
000900     05  FILLER PIC X(11) VALUE 'January  01'.
001000     05  FILLER PIC X(11) VALUE 'February 02'.
001100     05  FILLER PIC X(11) VALUE 'March    03'.
001200     05  FILLER PIC X(11) VALUE 'April    04'.
001300     05  FILLER PIC X(11) VALUE 'May      05'.
001400     05  FILLER PIC X(11) VALUE 'June     06'.
001500     05  FILLER PIC X(11) VALUE 'July     07'.
001600     05  FILLER PIC X(11) VALUE 'August   08'.
001700     05  FILLER PIC X(11) VALUE 'September09'.
001800     05  FILLER PIC X(11) VALUE 'October  10'.
001900     05  FILLER PIC X(11) VALUE 'November 11'.
002000     05  FILLER PIC X(11) VALUE 'December 12'.
002100 01  WS-MONTH-NAME-TABLE REDEFINES WS-MONTH-NAME-VALUES.
002200     05  WS-MONTH-NAME-ENTRY OCCURS 12 TIMES
002300                             INDEXED BY WS-MONTH-NDX.
002400         10  WS-MONTH-NAME       PIC X(09).
002500         10  WS-MONTH-NUMBER     PIC 9(02).
