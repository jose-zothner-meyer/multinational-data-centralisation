000100*****************************************************************
000200*  STRRECO.CPY                                                  *
000300*  OUTPUT LAYOUT FOR THE CLEANED STORE DIMENSION                *
000400*  (DIM-STORE-DETAILS).  LAT IS NOT CARRIED - LATITUDE HOLDS    *
000500*  THE MERGED VALUE.  STAFF-NUMBERS IS DIGITS-ONLY.             *
000600*****************************************************************
000700 01  STR-REC-OUT.
000800     05  STR-OUT-INDEX           PIC 9(7).
000900     05  STR-OUT-ADDRESS         PIC X(120).
001000     05  STR-OUT-LONGITUDE       PIC X(12).
001100     05  STR-OUT-LOCALITY        PIC X(30).
001200     05  STR-OUT-STORE-CODE      PIC X(12).
001300     05  STR-OUT-STAFF-NUMBERS   PIC 9(05).
001400     05  STR-OUT-OPENING-DATE    PIC X(10).
001500     05  STR-OUT-STORE-TYPE      PIC X(20).
001600     05  STR-OUT-LATITUDE        PIC X(12).
001700     05  STR-OUT-COUNTRY-CODE    PIC X(03).
001800     05  STR-OUT-CONTINENT       PIC X(20).
001900     05  FILLER                  PIC X(04).
