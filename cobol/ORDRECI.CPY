000100*****************************************************************
000200*  ORDRECI.CPY                                                  *
000300*  INPUT LAYOUT FOR THE SALES-ORDER FACT EXTRACT (ORDERS-IN).   *
000400*  IN-INDEX (THE UPSTREAM 'LEVEL_0' ROW COUNTER), IN-FIRST-NAME,*
000500*  IN-LAST-NAME AND IN-COL-1 ARE CARRIED ON INPUT BUT NOT       *
000600*  WRITTEN TO THE ORDERS-OUT DIMENSION - SEE 280-BUILD-OUTPUT-  *
000700*  REC IN THE ORDER CLEAN-UP RUN.                               *
000800*****************************************************************
000900 01  ORD-REC-IN.
001000     05  ORD-IN-INDEX            PIC 9(7).
001100     05  ORD-IN-DATE-UUID        PIC X(36).
001200     05  ORD-IN-FIRST-NAME       PIC X(30).
001300     05  ORD-IN-LAST-NAME        PIC X(30).
001400     05  ORD-IN-USER-UUID        PIC X(36).
001500     05  ORD-IN-CARD-NUMBER      PIC X(22).
001600     05  ORD-IN-STORE-CODE       PIC X(12).
001700     05  ORD-IN-PRODUCT-CODE     PIC X(12).
001800     05  ORD-IN-COL-1            PIC X(10).
001900     05  ORD-IN-PRODUCT-QUANTITY PIC X(05).
002000     05  FILLER                  PIC X(04).
