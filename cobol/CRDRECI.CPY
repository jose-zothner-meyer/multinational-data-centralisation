000100*****************************************************************
000200*  CRDRECI.CPY                                                  *
000300*  INPUT LAYOUT FOR THE PAYMENT-CARD EXTRACT (CARDS-IN).        *
000400*  CARD-NUMBER MAY CONTAIN '?' NOISE CHARACTERS INTRODUCED BY   *
000500*  THE UPSTREAM PDF-SCRAPE FEED - SEE 210-STRIP-CARD-NUMBER.    *
000600*****************************************************************
000700 01  CRD-REC-IN.
000800     05  CRD-IN-CARD-NUMBER      PIC X(22).
000900     05  CRD-IN-EXPIRY-DATE      PIC X(05).
001000     05  CRD-IN-CARD-PROVIDER    PIC X(30).
001100     05  CRD-IN-DATE-CONFIRMED   PIC X(20).
001200     05  FILLER                  PIC X(04).
