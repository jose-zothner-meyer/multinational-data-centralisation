000100*****************************************************************
000200*  EDITWORK.CPY                                                *
000300*  COMMON EDIT / VALIDATION WORK AREA FOR THE RETAIL DATA       *
000400*  CENTRALISATION CLEAN-UP RUNS.  COPIED INTO EVERY ONE OF THE  *
000500*  SIX NIGHTLY CLEAN-UP PROGRAMS.  HOLDS THE SCRATCH FIELDS     *
000600*  USED BY THE NULL-STANDARDISE, INVALID-ROW-TEST, DIGITS-ONLY, *
000700*  NO-DIGITS-TEST AND DATE-PARSE COMMON ROUTINES.               *
000800*                                                                *
000900*  90-04-11  RSK  ORIGINAL COPYBOOK - REORDER-POINT REWRITE.    *
001000*  98-11-02  RSK  Y2K - WIDENED WS-DATE-YY TO 4 DIGITS.         *
001100*  03-06-19  TLM  REMOVED WS-NUMERIC-EDIT-AREA - EACH CLEAN-UP  *
001200*                 PROGRAM NOW KEEPS ITS OWN PRICE/QTY FIELDS.   *
001300*****************************************************************
001400 01  WS-EDIT-WORK-AREA.
001500     05  WS-RULE-FIELD           PIC X(120).
001600     05  WS-RULE-MAXLEN          PIC 9(3)  COMP.
001700     05  WS-RULE-LEN             PIC 9(3)  COMP.
001800     05  WS-RULE-NDX             PIC 9(3)  COMP.
001900     05  WS-RULE-LETTERS         PIC 9(3)  COMP.
002000     05  WS-RULE-DIGITS          PIC 9(3)  COMP.
002100     05  WS-RULE-INVALID-SW      PIC X(01) VALUE 'N'.
002200         88  WS-RULE-IS-INVALID           VALUE 'Y'.
002300         88  WS-RULE-IS-VALID              VALUE 'N'.
002400     05  FILLER                  PIC X(08) VALUE SPACES.
002500 01  WS-RULE-FIELD-R REDEFINES WS-EDIT-WORK-AREA.
002600     05  WS-RULE-CHAR OCCURS 120 TIMES PIC X(01).
002700     05  FILLER                  PIC X(19).
002800*
002900 01  WS-EDIT-DIGITS-AREA.
003000     05  WS-DIGITS-OUT           PIC X(20) VALUE SPACES.
003100     05  WS-DIGITS-LEN           PIC 9(3)  COMP.
003200     05  WS-DIGITS-NULL-SW       PIC X(01) VALUE 'N'.
003300         88  WS-DIGITS-ARE-NULL           VALUE 'Y'.
003400     05  FILLER                  PIC X(04) VALUE SPACES.
003500 01  WS-EDIT-DIGITS-CHARS REDEFINES WS-EDIT-DIGITS-AREA.
003600     05  WS-DIGITS-CHAR OCCURS 20 TIMES PIC X(01).
003700     05  FILLER                  PIC X(08).
003800*
003900 01  WS-ISO-DATE-BUILD.
004000     05  WS-ISO-YYYY             PIC 9(4)  VALUE ZERO.
004100     05  FILLER                  PIC X(01) VALUE '-'.
004200     05  WS-ISO-MM               PIC 9(2)  VALUE ZERO.
004300     05  FILLER                  PIC X(01) VALUE '-'.
004400     05  WS-ISO-DD               PIC 9(2)  VALUE ZERO.
004500 01  WS-ISO-DATE-TEXT REDEFINES WS-ISO-DATE-BUILD PIC X(10).
004600*
004700 01  WS-DATE-PARSE-WORK.
004800     05  WS-DATE-VALID-SW        PIC X(01) VALUE 'N'.
004900         88  WS-DATE-IS-VALID             VALUE 'Y'.
005000     05  WS-DATE-SP1             PIC 9(3)  COMP.
005100     05  WS-DATE-SP2             PIC 9(3)  COMP.
005200     05  WS-CANDIDATE-MONTH      PIC X(09) VALUE SPACES.
005300     05  FILLER                  PIC X(05) VALUE SPACES.
