000100*****************************************************************
000200*  CRDRECO.CPY                                                  *
000300*  OUTPUT LAYOUT FOR THE CLEANED CARD DIMENSION                 *
000400*  (DIM-CARD-DETAILS).                                          *
000500*****************************************************************
000600 01  CRD-REC-OUT.
000700     05  CRD-OUT-CARD-NUMBER     PIC X(22).
000800     05  CRD-OUT-EXPIRY-DATE     PIC X(05).
000900     05  CRD-OUT-CARD-PROVIDER   PIC X(30).
001000     05  CRD-OUT-DATE-CONFIRMED  PIC X(10).
001100     05  FILLER                  PIC X(04).
