000100*****************************************************************
000200*  DTMRECO.CPY                                                  *
000300*  OUTPUT LAYOUT FOR THE CLEANED DATE/TIME DIMENSION            *
000400*  (DIM-DATE-TIMES).  DATETIME REPLACES THE FOUR SEPARATE       *
000500*  TIMESTAMP/DAY/MONTH/YEAR INPUT COLUMNS.                      *
000600*****************************************************************
000700 01  DTM-REC-OUT.
000800     05  DTM-OUT-TIME-PERIOD     PIC X(12).
000900     05  DTM-OUT-DATE-UUID       PIC X(36).
001000     05  DTM-OUT-DATETIME        PIC X(19).
001100     05  FILLER                  PIC X(04).
