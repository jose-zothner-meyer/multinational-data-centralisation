000100*****************************************************************
000200*  USRRECO.CPY                                                  *
000300*  OUTPUT LAYOUT FOR THE CLEANED CUSTOMER DIMENSION (DIM-USERS).*
000400*  DATES ARE ISO YYYY-MM-DD, COUNTRY-CODE IS TRIMMED TO 3 BYTES.*
000500*                                                                *
000600*  06-02-14  JHB  ORIGINAL LAYOUT.                              *
000700*  11-09-30  PDQ  COUNTRY-CODE WIDENED FROM 2 TO 3 FOR 'GGB' FIX*
000800*****************************************************************
000900 01  USR-REC-OUT.
001000     05  USR-OUT-INDEX           PIC 9(7).
001100     05  USR-OUT-FIRST-NAME      PIC X(30).
001200     05  USR-OUT-LAST-NAME       PIC X(30).
001300     05  USR-OUT-DATE-OF-BIRTH   PIC X(10).
001400     05  USR-OUT-COMPANY         PIC X(40).
001500     05  USR-OUT-EMAIL-ADDRESS   PIC X(50).
001600     05  USR-OUT-ADDRESS         PIC X(120).
001700     05  USR-OUT-COUNTRY         PIC X(20).
001800     05  USR-OUT-COUNTRY-CODE    PIC X(03).
001900     05  USR-OUT-PHONE-NUMBER    PIC X(20).
002000     05  USR-OUT-JOIN-DATE       PIC X(10).
002100     05  USR-OUT-USER-UUID       PIC X(36).
002200     05  FILLER                  PIC X(04).
