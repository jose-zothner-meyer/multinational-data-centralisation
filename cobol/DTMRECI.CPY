000100*****************************************************************
000200*  DTMRECI.CPY                                                  *
000300*  INPUT LAYOUT FOR THE SALE DATE/TIME EVENT EXTRACT            *
000400*  (DATES-IN).  RESHAPED FROM THE UPSTREAM JSON FEED BY A PRIOR *
000500*  STAGE NOT IN SCOPE FOR THIS RUN - ARRIVES HERE AS FLAT TEXT. *
000600*****************************************************************
000700 01  DTM-REC-IN.
000800     05  DTM-IN-TIMESTAMP        PIC X(08).
000900     05  DTM-IN-MONTH            PIC X(02).
001000     05  DTM-IN-YEAR             PIC X(04).
001100     05  DTM-IN-DAY              PIC X(02).
001200     05  DTM-IN-TIME-PERIOD      PIC X(12).
001300     05  DTM-IN-DATE-UUID        PIC X(36).
001400     05  FILLER                  PIC X(04).
