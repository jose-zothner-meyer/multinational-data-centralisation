000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    DTMCLEAN.
000300 AUTHOR.        D E STOUT.
000400 INSTALLATION.  GLOBAL RETAIL SYSTEMS - DATA CENTRE.
000500 DATE-WRITTEN.  04/19/90.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*****************************************************************
000900*  PROGRAM  : DTMCLEAN                                          *
001000*  FUNCTION : NIGHTLY CLEAN-UP RUN FOR THE SALE DATE/TIME EVENT  *
001100*             EXTRACT.  DROPS ANY RECORD MISSING TIMESTAMP, DAY, *
001200*             MONTH OR YEAR, DROPS ANY RECORD THAT FAILS THE     *
001300*             INVALID-ROW TEST, BUILDS THE COMBINED DATETIME     *
001400*             FIELD FROM THE FOUR SEPARATE SOURCE COLUMNS, AND   *
001500*             WRITES THE SURVIVORS TO DIM-DATE-TIMES.            *
001600*                                                                *
001700*  CHANGE LOG                                                   *
001800*  ------------------------------------------------------------ *
001900*  04-19-90  DES  0000  ORIGINAL PROGRAM.                       *
002000*  11-02-93  WDT  0097  MONTH/DAY ZERO-PAD ON DATETIME BUILD.   *
002100*  98-10-30  RSK  0143  Y2K REVIEW - YEAR COLUMN ALREADY 4       *
002200*                       DIGITS ON THIS EXTRACT, NO CHANGE.       *
002300*  02-04-25  TLM  0301  INVALID-ROW TEST ADDED - TICKET 0301.   *
002400*  03-09-11  TLM  0318  CONTROL TOTALS NOW ON CONSOLE, PRINTED  *
002500*                       REPORT RETIRED - SEE TICKET 0318.       *
002600*  04-02-23  TLM  0327  RECAST PARAGRAPH RANGES TO PERFORM ...  *
002700*                       THRU ... EXIT WITH GO TO ON THE ABORT,  *
002800*                       ROW-SKIP AND GUARD-CLAUSE PATHS, PER    *
002900*                       SHOP STANDARD - SEE TICKET 0327.        *
003000*  11-01-23  TLM  0342  TIMESTAMP WAS NEVER RANGE/FORMAT        *
003100*                       CHECKED - A GARBLED VALUE PASSED THE    *
003200*                       BLANKS TEST AND RODE STRAIGHT THROUGH   *
003300*                       TO DIM-DATE-TIMES.  ADDED 223-VALIDATE- *
003400*                       TIMESTAMP - SEE TICKET 0342.            *
003500*****************************************************************
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-370.
004000 OBJECT-COMPUTER.  IBM-370.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT DATES-IN     ASSIGN TO DATESIN
004700            ORGANIZATION IS LINE SEQUENTIAL
004800            FILE STATUS  IS WS-DATESIN-STATUS.
004900     SELECT DIM-DATES    ASSIGN TO DIMDATES
005000            ORGANIZATION IS LINE SEQUENTIAL
005100            FILE STATUS  IS WS-DIMDATES-STATUS.
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  DATES-IN
005600     RECORDING MODE IS F.
005700     COPY DTMRECI.
005800 FD  DIM-DATES
005900     RECORDING MODE IS F.
006000     COPY DTMRECO.
006100
006200 WORKING-STORAGE SECTION.
006300 01  WS-FILE-STATUS-CODES.
006400     05  WS-DATESIN-STATUS       PIC X(02) VALUE SPACES.
006500         88  WS-DATESIN-OK                VALUE '00'.
006600     05  WS-DIMDATES-STATUS      PIC X(02) VALUE SPACES.
006700         88  WS-DIMDATES-OK               VALUE '00'.
006800     05  FILLER                  PIC X(06) VALUE SPACES.
006900
007000 01  WS-SWITCHES.
007100     05  WS-DATESIN-EOF-SW       PIC X(01) VALUE 'N'.
007200         88  WS-END-OF-DATESIN            VALUE 'Y'.
007300     05  WS-DTM-DROP-SW          PIC X(01) VALUE 'N'.
007400         88  WS-DTM-IS-DROPPED            VALUE 'Y'.
007500     05  FILLER                  PIC X(08) VALUE SPACES.
007600
007700 01  WS-CONTROL-TOTALS.
007800     05  WS-RECORDS-READ         PIC 9(7)  COMP-3 VALUE ZERO.
007900     05  WS-RECORDS-WRITTEN      PIC 9(7)  COMP-3 VALUE ZERO.
008000     05  WS-RECORDS-DROPPED      PIC 9(7)  COMP-3 VALUE ZERO.
008100     05  FILLER                  PIC X(06) VALUE SPACES.
008200
008300 01  WS-REPORT-LINE.
008400     05  FILLER                  PIC X(16) VALUE 'DATE-CLEAN  RD='.
008500     05  RPT-READ                PIC ZZZZZZ9.
008600     05  FILLER                  PIC X(05) VALUE ' WR='.
008700     05  RPT-WRITTEN             PIC ZZZZZZ9.
008800     05  FILLER                  PIC X(05) VALUE ' DR='.
008900     05  RPT-DROPPED             PIC ZZZZZZ9.
009000     05  FILLER                  PIC X(20) VALUE SPACES.
009100
009200*    DATETIME BUILD AREA - YEAR-MM-DD SPACE TIMESTAMP.
009300 01  WS-DATETIME-BUILD.
009400     05  WS-DTM-YYYY             PIC 9(4).
009500     05  FILLER                  PIC X(01) VALUE '-'.
009600     05  WS-DTM-MM               PIC 9(2).
009700     05  FILLER                  PIC X(01) VALUE '-'.
009800     05  WS-DTM-DD               PIC 9(2).
009900     05  FILLER                  PIC X(01) VALUE SPACE.
010000     05  WS-DTM-TIMESTAMP        PIC X(08).
010100 01  WS-DATETIME-TEXT REDEFINES WS-DATETIME-BUILD PIC X(19).
010200
010300 01  WS-MM-DD-NUMERIC.
010400     05  WS-MM-NUM               PIC 9(2)  COMP.
010500     05  WS-DD-NUM               PIC 9(2)  COMP.
010600     05  FILLER                  PIC X(06) VALUE SPACES.
010700
010800*    11-01-23 TLM 0342  HH:MM:SS SPLIT-OUT FOR THE NEW TIMESTAMP
010900*    RANGE CHECK - SEE 223-VALIDATE-TIMESTAMP BELOW.
011000 01  WS-HH-MI-SS-NUMERIC.
011100     05  WS-HH-NUM               PIC 9(2)  COMP.
011200     05  WS-MI-NUM               PIC 9(2)  COMP.
011300     05  WS-SS-NUM               PIC 9(2)  COMP.
011400     05  FILLER                  PIC X(06) VALUE SPACES.
011500
011600     COPY EDITWORK.
011700
011800*****************************************************************
011900 PROCEDURE DIVISION.
012000*****************************************************************
012100 000-MAIN-LOGIC.
012200     PERFORM 700-OPEN-FILES THRU 700-EXIT.
012300     IF WS-END-OF-DATESIN
012400         GO TO 999-ABORT-RTN
012500     END-IF.
012600     PERFORM 710-READ-DATESIN-RTN THRU 710-EXIT.
012700     PERFORM 100-PROCESS-DATE-REC THRU 100-EXIT
012800         UNTIL WS-END-OF-DATESIN.
012900     PERFORM 900-REPORT-TOTALS THRU 900-EXIT.
013000     PERFORM 790-CLOSE-FILES THRU 790-EXIT.
013100     GOBACK.
013200
013300 999-ABORT-RTN.
013400     DISPLAY 'DTMCLEAN - RUN ABORTED, FILE OPEN FAILURE'.
013500     MOVE 16 TO RETURN-CODE.
013600     GOBACK.
013700
013800 100-PROCESS-DATE-REC.
013900     MOVE 'N' TO WS-DTM-DROP-SW.
014000     MOVE 'N' TO WS-RULE-INVALID-SW.
014100     ADD 1 TO WS-RECORDS-READ.
014200
014300     PERFORM 200-NULL-STANDARDISE-REC THRU 200-EXIT.
014400     PERFORM 210-KEY-FIELD-NULL-CHECK THRU 210-EXIT.
014500     PERFORM 260-INVALID-ROW-CHECK THRU 260-EXIT.
014600
014700     IF WS-DTM-IS-DROPPED OR WS-RULE-IS-INVALID
014800         ADD 1 TO WS-RECORDS-DROPPED
014900         GO TO 100-READ-NEXT
015000     END-IF.
015100
015200     PERFORM 220-BUILD-DATETIME THRU 220-EXIT.
015300     IF WS-DTM-IS-DROPPED
015400         ADD 1 TO WS-RECORDS-DROPPED
015500         GO TO 100-READ-NEXT
015600     END-IF.
015700
015800     PERFORM 280-BUILD-OUTPUT-REC THRU 280-EXIT.
015900     WRITE DTM-REC-OUT.
016000     ADD 1 TO WS-RECORDS-WRITTEN.
016100
016200 100-READ-NEXT.
016300     PERFORM 710-READ-DATESIN-RTN THRU 710-EXIT.
016400
016500 100-EXIT.
016600     EXIT.
016700
016800 200-NULL-STANDARDISE-REC.
016900*    ONLY THE LITERAL 'NULL' IS STANDARDISED ON THIS EXTRACT -
017000*    THE UPSTREAM FEED DOES NOT PRODUCE None OR N/A ON DATES.
017100     MOVE DTM-IN-TIMESTAMP    TO WS-RULE-FIELD.
017200     PERFORM 850-NULL-STANDARDISE-RTN THRU 850-EXIT.
017300     MOVE WS-RULE-FIELD       TO DTM-IN-TIMESTAMP.
017400     MOVE DTM-IN-MONTH        TO WS-RULE-FIELD.
017500     PERFORM 850-NULL-STANDARDISE-RTN THRU 850-EXIT.
017600     MOVE WS-RULE-FIELD       TO DTM-IN-MONTH.
017700     MOVE DTM-IN-YEAR         TO WS-RULE-FIELD.
017800     PERFORM 850-NULL-STANDARDISE-RTN THRU 850-EXIT.
017900     MOVE WS-RULE-FIELD       TO DTM-IN-YEAR.
018000     MOVE DTM-IN-DAY          TO WS-RULE-FIELD.
018100     PERFORM 850-NULL-STANDARDISE-RTN THRU 850-EXIT.
018200     MOVE WS-RULE-FIELD       TO DTM-IN-DAY.
018300     MOVE DTM-IN-TIME-PERIOD  TO WS-RULE-FIELD.
018400     PERFORM 850-NULL-STANDARDISE-RTN THRU 850-EXIT.
018500     MOVE WS-RULE-FIELD       TO DTM-IN-TIME-PERIOD.
018600     MOVE DTM-IN-DATE-UUID    TO WS-RULE-FIELD.
018700     PERFORM 850-NULL-STANDARDISE-RTN THRU 850-EXIT.
018800     MOVE WS-RULE-FIELD       TO DTM-IN-DATE-UUID.
018900
019000 200-EXIT.
019100     EXIT.
019200
019300 210-KEY-FIELD-NULL-CHECK.
019400     IF DTM-IN-TIMESTAMP = SPACES
019500         MOVE 'Y' TO WS-DTM-DROP-SW
019600     END-IF.
019700     IF DTM-IN-DAY = SPACES
019800         MOVE 'Y' TO WS-DTM-DROP-SW
019900     END-IF.
020000     IF DTM-IN-MONTH = SPACES
020100         MOVE 'Y' TO WS-DTM-DROP-SW
020200     END-IF.
020300     IF DTM-IN-YEAR = SPACES
020400         MOVE 'Y' TO WS-DTM-DROP-SW
020500     END-IF.
020600
020700 210-EXIT.
020800     EXIT.
020900
021000 220-BUILD-DATETIME.
021100     MOVE DTM-IN-YEAR      TO WS-RULE-FIELD.
021200     MOVE 4                TO WS-RULE-MAXLEN.
021300     PERFORM 861-FIND-TRIMMED-LEN THRU 861-EXIT.
021400     IF WS-RULE-LEN NOT = 4
021500         MOVE 'Y' TO WS-DTM-DROP-SW
021600         GO TO 220-EXIT
021700     END-IF.
021800     MOVE DTM-IN-YEAR      TO WS-DTM-YYYY.
021900     PERFORM 221-VALIDATE-MONTH THRU 221-EXIT.
022000     IF WS-DTM-IS-DROPPED
022100         GO TO 220-EXIT
022200     END-IF.
022300     PERFORM 222-VALIDATE-DAY THRU 222-EXIT.
022400     IF WS-DTM-IS-DROPPED
022500         GO TO 220-EXIT
022600     END-IF.
022700     PERFORM 223-VALIDATE-TIMESTAMP THRU 223-EXIT.
022800     IF WS-DTM-IS-DROPPED
022900         GO TO 220-EXIT
023000     END-IF.
023100     MOVE WS-MM-NUM        TO WS-DTM-MM.
023200     MOVE WS-DD-NUM        TO WS-DTM-DD.
023300     MOVE DTM-IN-TIMESTAMP TO WS-DTM-TIMESTAMP.
023400
023500 220-EXIT.
023600     EXIT.
023700
023800 221-VALIDATE-MONTH.
023900*    MONTH MAY ARRIVE AS ONE OR TWO DIGITS - RIGHT-JUSTIFY IT
024000*    BEFORE THE RANGE TEST.
024100     MOVE 0 TO WS-MM-NUM.
024200     MOVE DTM-IN-MONTH TO WS-RULE-FIELD.
024300     PERFORM 861-FIND-TRIMMED-LEN THRU 861-EXIT.
024400     IF WS-RULE-LEN = 0 OR WS-RULE-LEN > 2
024500         MOVE 'Y' TO WS-DTM-DROP-SW
024600         GO TO 221-EXIT
024700     END-IF.
024800     MOVE WS-RULE-FIELD(1:WS-RULE-LEN) TO WS-MM-NUM.
024900     IF WS-MM-NUM < 1 OR WS-MM-NUM > 12
025000         MOVE 'Y' TO WS-DTM-DROP-SW
025100     END-IF.
025200
025300 221-EXIT.
025400     EXIT.
025500
025600 222-VALIDATE-DAY.
025700     MOVE 0 TO WS-DD-NUM.
025800     MOVE DTM-IN-DAY TO WS-RULE-FIELD.
025900     PERFORM 861-FIND-TRIMMED-LEN THRU 861-EXIT.
026000     IF WS-RULE-LEN = 0 OR WS-RULE-LEN > 2
026100         MOVE 'Y' TO WS-DTM-DROP-SW
026200         GO TO 222-EXIT
026300     END-IF.
026400     MOVE WS-RULE-FIELD(1:WS-RULE-LEN) TO WS-DD-NUM.
026500     IF WS-DD-NUM < 1 OR WS-DD-NUM > 31
026600         MOVE 'Y' TO WS-DTM-DROP-SW
026700     END-IF.
026800
026900 222-EXIT.
027000     EXIT.
027100
027200 223-VALIDATE-TIMESTAMP.
027300*    11-01-23 TLM 0342  TIMESTAMP WAS ONLY CHECKED FOR SPACES
027400*    (210-KEY-FIELD-NULL-CHECK) AND THEN COPIED STRAIGHT TO THE
027500*    OUTPUT - A GARBLED VALUE RODE THROUGH UNCAUGHT.  TIMESTAMP
027600*    MUST BE THE 8-CHARACTER HH:MM:SS PATTERN, COLONS IN
027700*    POSITION 3 AND 6, WITH HH/MM/SS EACH IN RANGE - TICKET 0342.
027800     IF DTM-IN-TIMESTAMP(3:1) NOT = ':' OR
027900        DTM-IN-TIMESTAMP(6:1) NOT = ':'
028000         MOVE 'Y' TO WS-DTM-DROP-SW
028100         GO TO 223-EXIT
028200     END-IF.
028300     IF DTM-IN-TIMESTAMP(1:2) IS NOT NUMERIC OR
028400        DTM-IN-TIMESTAMP(4:2) IS NOT NUMERIC OR
028500        DTM-IN-TIMESTAMP(7:2) IS NOT NUMERIC
028600         MOVE 'Y' TO WS-DTM-DROP-SW
028700         GO TO 223-EXIT
028800     END-IF.
028900     MOVE DTM-IN-TIMESTAMP(1:2) TO WS-HH-NUM.
029000     MOVE DTM-IN-TIMESTAMP(4:2) TO WS-MI-NUM.
029100     MOVE DTM-IN-TIMESTAMP(7:2) TO WS-SS-NUM.
029200     IF WS-HH-NUM > 23 OR WS-MI-NUM > 59 OR WS-SS-NUM > 59
029300         MOVE 'Y' TO WS-DTM-DROP-SW
029400     END-IF.
029500
029600 223-EXIT.
029700     EXIT.
029800
029900 260-INVALID-ROW-CHECK.
030000     MOVE DTM-IN-TIMESTAMP    TO WS-RULE-FIELD.
030100     PERFORM 860-INVALID-ROW-TEST THRU 860-EXIT.
030200     MOVE DTM-IN-MONTH        TO WS-RULE-FIELD.
030300     PERFORM 860-INVALID-ROW-TEST THRU 860-EXIT.
030400     MOVE DTM-IN-YEAR         TO WS-RULE-FIELD.
030500     PERFORM 860-INVALID-ROW-TEST THRU 860-EXIT.
030600     MOVE DTM-IN-DAY          TO WS-RULE-FIELD.
030700     PERFORM 860-INVALID-ROW-TEST THRU 860-EXIT.
030800     MOVE DTM-IN-TIME-PERIOD  TO WS-RULE-FIELD.
030900     PERFORM 860-INVALID-ROW-TEST THRU 860-EXIT.
031000     MOVE DTM-IN-DATE-UUID    TO WS-RULE-FIELD.
031100     PERFORM 860-INVALID-ROW-TEST THRU 860-EXIT.
031200
031300 260-EXIT.
031400     EXIT.
031500
031600 280-BUILD-OUTPUT-REC.
031700     MOVE DTM-IN-TIME-PERIOD  TO DTM-OUT-TIME-PERIOD.
031800     MOVE DTM-IN-DATE-UUID    TO DTM-OUT-DATE-UUID.
031900     MOVE WS-DATETIME-TEXT    TO DTM-OUT-DATETIME.
032000
032100 280-EXIT.
032200     EXIT.
032300
032400*****************************************************************
032500*    COMMON EDIT ROUTINES - SEE EDITWORK.CPY FOR WORKING FIELDS *
032600*****************************************************************
032700 850-NULL-STANDARDISE-RTN.
032800     IF WS-RULE-FIELD(1:4) = 'NULL' AND
032900            WS-RULE-FIELD(5:116) = SPACES
033000         MOVE SPACES TO WS-RULE-FIELD
033100     END-IF.
033200
033300 850-EXIT.
033400     EXIT.
033500
033600 860-INVALID-ROW-TEST.
033700     PERFORM 861-FIND-TRIMMED-LEN THRU 861-EXIT.
033800     IF WS-RULE-LEN NOT = 10
033900         GO TO 860-EXIT
034000     END-IF.
034100     MOVE ZERO TO WS-RULE-LETTERS.
034200     MOVE ZERO TO WS-RULE-DIGITS.
034300     MOVE 1    TO WS-RULE-NDX.
034400     PERFORM 862-CLASSIFY-ONE-CHAR THRU 862-EXIT
034500         UNTIL WS-RULE-NDX > 10.
034600     IF WS-RULE-LETTERS > 0 AND WS-RULE-DIGITS > 0
034700         AND (WS-RULE-LETTERS + WS-RULE-DIGITS) = 10
034800         MOVE 'Y' TO WS-RULE-INVALID-SW
034900     END-IF.
035000
035100 860-EXIT.
035200     EXIT.
035300
035400 861-FIND-TRIMMED-LEN.
035500     MOVE 120 TO WS-RULE-NDX.
035600     MOVE 0   TO WS-RULE-LEN.
035700     PERFORM 861A-SCAN-BACK-FOR-LEN THRU 861A-EXIT
035800         UNTIL WS-RULE-NDX < 1 OR WS-RULE-LEN NOT = 0.
035900
036000 861-EXIT.
036100     EXIT.
036200
036300 861A-SCAN-BACK-FOR-LEN.
036400     IF WS-RULE-CHAR(WS-RULE-NDX) NOT = SPACE
036500         MOVE WS-RULE-NDX TO WS-RULE-LEN
036600     ELSE
036700         SUBTRACT 1 FROM WS-RULE-NDX
036800     END-IF.
036900
037000 861A-EXIT.
037100     EXIT.
037200
037300 862-CLASSIFY-ONE-CHAR.
037400     IF (WS-RULE-CHAR(WS-RULE-NDX) >= 'A' AND
037500             WS-RULE-CHAR(WS-RULE-NDX) <= 'Z') OR
037600        (WS-RULE-CHAR(WS-RULE-NDX) >= 'a' AND
037700             WS-RULE-CHAR(WS-RULE-NDX) <= 'z')
037800         ADD 1 TO WS-RULE-LETTERS
037900     ELSE
038000         IF WS-RULE-CHAR(WS-RULE-NDX) >= '0' AND
038100                WS-RULE-CHAR(WS-RULE-NDX) <= '9'
038200             ADD 1 TO WS-RULE-DIGITS
038300         END-IF
038400     END-IF.
038500     ADD 1 TO WS-RULE-NDX.
038600
038700 862-EXIT.
038800     EXIT.
038900
039000*****************************************************************
039100*    FILE HANDLING PARAGRAPHS                                   *
039200*****************************************************************
039300 700-OPEN-FILES.
039400     OPEN INPUT  DATES-IN
039500          OUTPUT DIM-DATES.
039600     IF NOT WS-DATESIN-OK
039700         DISPLAY 'DTMCLEAN - ERROR OPENING DATES-IN, STATUS = '
039800                 WS-DATESIN-STATUS
039900         MOVE 16 TO RETURN-CODE
040000         MOVE 'Y' TO WS-DATESIN-EOF-SW
040100         GO TO 700-EXIT
040200     END-IF.
040300     IF NOT WS-DIMDATES-OK
040400         DISPLAY 'DTMCLEAN - ERROR OPENING DIM-DATES, STATUS = '
040500                 WS-DIMDATES-STATUS
040600         MOVE 16 TO RETURN-CODE
040700         MOVE 'Y' TO WS-DATESIN-EOF-SW
040800     END-IF.
040900
041000 700-EXIT.
041100     EXIT.
041200
041300 710-READ-DATESIN-RTN.
041400     IF NOT WS-END-OF-DATESIN
041500         READ DATES-IN
041600             AT END
041700                 MOVE 'Y' TO WS-DATESIN-EOF-SW
041800         END-READ
041900     END-IF.
042000
042100 710-EXIT.
042200     EXIT.
042300
042400 790-CLOSE-FILES.
042500     CLOSE DATES-IN
042600           DIM-DATES.
042700
042800 790-EXIT.
042900     EXIT.
043000
043100 900-REPORT-TOTALS.
043200     MOVE WS-RECORDS-READ    TO RPT-READ.
043300     MOVE WS-RECORDS-WRITTEN TO RPT-WRITTEN.
043400     MOVE WS-RECORDS-DROPPED TO RPT-DROPPED.
043500     DISPLAY WS-REPORT-LINE.
043600
043700 900-EXIT.
043800     EXIT.
