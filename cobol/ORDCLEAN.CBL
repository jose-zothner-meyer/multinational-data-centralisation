000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ORDCLEAN.
000300 AUTHOR.        D E STOUT.
000400 INSTALLATION.  GLOBAL RETAIL SYSTEMS - DATA CENTRE.
000500 DATE-WRITTEN.  02/06/90.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*****************************************************************
000900*  PROGRAM  : ORDCLEAN                                          *
001000*  FUNCTION : NIGHTLY CLEAN-UP RUN FOR THE SALES-ORDER FACT      *
001100*             EXTRACT.  DROPS THE ROW-COUNTER, NAME AND JUNK     *
001200*             COLUMNS THAT DO NOT BELONG ON A FACT TABLE,        *
001300*             CONVERTS PRODUCT-QUANTITY TO NUMERIC, DROPS ANY    *
001400*             RECORD THAT FAILS THE INVALID-ROW TEST, AND        *
001500*             WRITES THE SURVIVORS TO ORDERS-OUT.                *
001600*                                                                *
001700*  CHANGE LOG                                                   *
001800*  ------------------------------------------------------------ *
001900*  02-06-90  DES  0000  ORIGINAL PROGRAM.                       *
002000*  07-17-92  WDT  0084  PRODUCT-QUANTITY NUMERIC EDIT ADDED.    *
002100*  98-10-30  RSK  0142  Y2K REVIEW - NO DATE FIELDS ON THIS     *
002200*                       EXTRACT, NO CHANGE REQUIRED.            *
002300*  02-04-25  TLM  0301  INVALID-ROW TEST ADDED - TICKET 0301.   *
002400*  03-09-11  TLM  0318  CONTROL TOTALS NOW ON CONSOLE, PRINTED  *
002500*                       REPORT RETIRED - SEE TICKET 0318.       *
002600*  04-02-23  TLM  0327  RECAST PARAGRAPH RANGES TO PERFORM ...  *
002700*                       THRU ... EXIT WITH GO TO ON THE ABORT,  *
002800*                       ROW-SKIP AND GUARD-CLAUSE PATHS, PER    *
002900*                       SHOP STANDARD - SEE TICKET 0327.        *
003000*****************************************************************
003100
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.  IBM-370.
003500 OBJECT-COMPUTER.  IBM-370.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT ORDERS-IN    ASSIGN TO ORDRSIN
004200            ORGANIZATION IS LINE SEQUENTIAL
004300            FILE STATUS  IS WS-ORDRSIN-STATUS.
004400     SELECT ORDERS-OUT   ASSIGN TO ORDRSOUT
004500            ORGANIZATION IS LINE SEQUENTIAL
004600            FILE STATUS  IS WS-ORDRSOUT-STATUS.
004700
004800 DATA DIVISION.
004900 FILE SECTION.
005000 FD  ORDERS-IN
005100     RECORDING MODE IS F.
005200     COPY ORDRECI.
005300 FD  ORDERS-OUT
005400     RECORDING MODE IS F.
005500     COPY ORDRECO.
005600
005700 WORKING-STORAGE SECTION.
005800 01  WS-FILE-STATUS-CODES.
005900     05  WS-ORDRSIN-STATUS       PIC X(02) VALUE SPACES.
006000         88  WS-ORDRSIN-OK                VALUE '00'.
006100     05  WS-ORDRSOUT-STATUS      PIC X(02) VALUE SPACES.
006200         88  WS-ORDRSOUT-OK               VALUE '00'.
006300     05  FILLER                  PIC X(06) VALUE SPACES.
006400
006500 01  WS-SWITCHES.
006600     05  WS-ORDRSIN-EOF-SW       PIC X(01) VALUE 'N'.
006700         88  WS-END-OF-ORDRSIN            VALUE 'Y'.
006800     05  FILLER                  PIC X(09) VALUE SPACES.
006900
007000 01  WS-CONTROL-TOTALS.
007100     05  WS-RECORDS-READ         PIC 9(7)  COMP-3 VALUE ZERO.
007200     05  WS-RECORDS-WRITTEN      PIC 9(7)  COMP-3 VALUE ZERO.
007300     05  WS-RECORDS-DROPPED      PIC 9(7)  COMP-3 VALUE ZERO.
007400     05  FILLER                  PIC X(06) VALUE SPACES.
007500
007600 01  WS-REPORT-LINE.
007700     05  FILLER                  PIC X(16) VALUE 'ORDER-CLEAN RD='.
007800     05  RPT-READ                PIC ZZZZZZ9.
007900     05  FILLER                  PIC X(05) VALUE ' WR='.
008000     05  RPT-WRITTEN             PIC ZZZZZZ9.
008100     05  FILLER                  PIC X(05) VALUE ' DR='.
008200     05  RPT-DROPPED             PIC ZZZZZZ9.
008300     05  FILLER                  PIC X(20) VALUE SPACES.
008400
008500 01  WS-QUANTITY-WORK.
008600     05  WS-QUANTITY-VALID-SW    PIC X(01) VALUE 'N'.
008700         88  WS-QUANTITY-IS-VALID         VALUE 'Y'.
008800     05  WS-QUANTITY-N           PIC 9(05) COMP-3 VALUE ZERO.
008900     05  FILLER                  PIC X(06) VALUE SPACES.
009000
009100     COPY EDITWORK.
009200
009300*****************************************************************
009400 PROCEDURE DIVISION.
009500*****************************************************************
009600 000-MAIN-LOGIC.
009700     PERFORM 700-OPEN-FILES THRU 700-EXIT.
009800     IF WS-END-OF-ORDRSIN
009900         GO TO 999-ABORT-RTN
010000     END-IF.
010100     PERFORM 710-READ-ORDRSIN-RTN THRU 710-EXIT.
010200     PERFORM 100-PROCESS-ORDER-REC THRU 100-EXIT
010300         UNTIL WS-END-OF-ORDRSIN.
010400     PERFORM 900-REPORT-TOTALS THRU 900-EXIT.
010500     PERFORM 790-CLOSE-FILES THRU 790-EXIT.
010600     GOBACK.
010700
010800 999-ABORT-RTN.
010900     DISPLAY 'ORDCLEAN - RUN ABORTED, FILE OPEN FAILURE'.
011000     MOVE 16 TO RETURN-CODE.
011100     GOBACK.
011200
011300 100-PROCESS-ORDER-REC.
011400     MOVE 'N' TO WS-RULE-INVALID-SW.
011500     ADD 1 TO WS-RECORDS-READ.
011600
011700     PERFORM 200-NULL-STANDARDISE-REC THRU 200-EXIT.
011800     PERFORM 260-INVALID-ROW-CHECK THRU 260-EXIT.
011900
012000     IF WS-RULE-IS-INVALID
012100         ADD 1 TO WS-RECORDS-DROPPED
012200         GO TO 100-READ-NEXT
012300     END-IF.
012400
012500     PERFORM 210-EDIT-PRODUCT-QUANTITY THRU 210-EXIT.
012600     PERFORM 280-BUILD-OUTPUT-REC THRU 280-EXIT.
012700     WRITE ORD-REC-OUT.
012800     ADD 1 TO WS-RECORDS-WRITTEN.
012900
013000 100-READ-NEXT.
013100     PERFORM 710-READ-ORDRSIN-RTN THRU 710-EXIT.
013200
013300 100-EXIT.
013400     EXIT.
013500
013600 200-NULL-STANDARDISE-REC.
013700     MOVE ORD-IN-DATE-UUID        TO WS-RULE-FIELD.
013800     PERFORM 850-NULL-STANDARDISE-RTN THRU 850-EXIT.
013900     MOVE WS-RULE-FIELD           TO ORD-IN-DATE-UUID.
014000     MOVE ORD-IN-FIRST-NAME       TO WS-RULE-FIELD.
014100     PERFORM 850-NULL-STANDARDISE-RTN THRU 850-EXIT.
014200     MOVE WS-RULE-FIELD           TO ORD-IN-FIRST-NAME.
014300     MOVE ORD-IN-LAST-NAME        TO WS-RULE-FIELD.
014400     PERFORM 850-NULL-STANDARDISE-RTN THRU 850-EXIT.
014500     MOVE WS-RULE-FIELD           TO ORD-IN-LAST-NAME.
014600     MOVE ORD-IN-USER-UUID        TO WS-RULE-FIELD.
014700     PERFORM 850-NULL-STANDARDISE-RTN THRU 850-EXIT.
014800     MOVE WS-RULE-FIELD           TO ORD-IN-USER-UUID.
014900     MOVE ORD-IN-CARD-NUMBER      TO WS-RULE-FIELD.
015000     PERFORM 850-NULL-STANDARDISE-RTN THRU 850-EXIT.
015100     MOVE WS-RULE-FIELD           TO ORD-IN-CARD-NUMBER.
015200     MOVE ORD-IN-STORE-CODE       TO WS-RULE-FIELD.
015300     PERFORM 850-NULL-STANDARDISE-RTN THRU 850-EXIT.
015400     MOVE WS-RULE-FIELD           TO ORD-IN-STORE-CODE.
015500     MOVE ORD-IN-PRODUCT-CODE     TO WS-RULE-FIELD.
015600     PERFORM 850-NULL-STANDARDISE-RTN THRU 850-EXIT.
015700     MOVE WS-RULE-FIELD           TO ORD-IN-PRODUCT-CODE.
015800     MOVE ORD-IN-COL-1            TO WS-RULE-FIELD.
015900     PERFORM 850-NULL-STANDARDISE-RTN THRU 850-EXIT.
016000     MOVE WS-RULE-FIELD           TO ORD-IN-COL-1.
016100     MOVE ORD-IN-PRODUCT-QUANTITY TO WS-RULE-FIELD.
016200     PERFORM 850-NULL-STANDARDISE-RTN THRU 850-EXIT.
016300     MOVE WS-RULE-FIELD           TO ORD-IN-PRODUCT-QUANTITY.
016400
016500 200-EXIT.
016600     EXIT.
016700
016800 210-EDIT-PRODUCT-QUANTITY.
016900*    NON-NUMERIC PRODUCT-QUANTITY BECOMES NULL (ZERO ON THE
017000*    PACKED OUTPUT FIELD - THIS FACT TABLE HAS NO SPACE-FILLED
017100*    NUMERIC REPRESENTATION).
017200     MOVE ORD-IN-PRODUCT-QUANTITY TO WS-RULE-FIELD.
017300     MOVE 0 TO WS-QUANTITY-N.
017400     MOVE 'Y' TO WS-QUANTITY-VALID-SW.
017500     PERFORM 861-FIND-TRIMMED-LEN THRU 861-EXIT.
017600     IF WS-RULE-LEN = 0
017700         MOVE 'N' TO WS-QUANTITY-VALID-SW
017800     ELSE
017900         MOVE 1 TO WS-RULE-NDX
018000         PERFORM 211-CHECK-ONE-DIGIT THRU 211-EXIT
018100             UNTIL WS-RULE-NDX > WS-RULE-LEN
018200                 OR NOT WS-QUANTITY-IS-VALID
018300     END-IF.
018400     IF WS-QUANTITY-IS-VALID
018500         MOVE WS-RULE-FIELD(1:WS-RULE-LEN) TO WS-QUANTITY-N
018600     ELSE
018700         MOVE 0 TO WS-QUANTITY-N
018800     END-IF.
018900
019000 210-EXIT.
019100     EXIT.
019200
019300 211-CHECK-ONE-DIGIT.
019400     IF WS-RULE-CHAR(WS-RULE-NDX) < '0' OR
019500            WS-RULE-CHAR(WS-RULE-NDX) > '9'
019600         MOVE 'N' TO WS-QUANTITY-VALID-SW
019700     ELSE
019800         ADD 1 TO WS-RULE-NDX
019900     END-IF.
020000
020100 211-EXIT.
020200     EXIT.
020300
020400 260-INVALID-ROW-CHECK.
020500     MOVE ORD-IN-DATE-UUID        TO WS-RULE-FIELD.
020600     PERFORM 860-INVALID-ROW-TEST THRU 860-EXIT.
020700     MOVE ORD-IN-FIRST-NAME       TO WS-RULE-FIELD.
020800     PERFORM 860-INVALID-ROW-TEST THRU 860-EXIT.
020900     MOVE ORD-IN-LAST-NAME        TO WS-RULE-FIELD.
021000     PERFORM 860-INVALID-ROW-TEST THRU 860-EXIT.
021100     MOVE ORD-IN-USER-UUID        TO WS-RULE-FIELD.
021200     PERFORM 860-INVALID-ROW-TEST THRU 860-EXIT.
021300     MOVE ORD-IN-CARD-NUMBER      TO WS-RULE-FIELD.
021400     PERFORM 860-INVALID-ROW-TEST THRU 860-EXIT.
021500     MOVE ORD-IN-STORE-CODE       TO WS-RULE-FIELD.
021600     PERFORM 860-INVALID-ROW-TEST THRU 860-EXIT.
021700     MOVE ORD-IN-PRODUCT-CODE     TO WS-RULE-FIELD.
021800     PERFORM 860-INVALID-ROW-TEST THRU 860-EXIT.
021900     MOVE ORD-IN-COL-1            TO WS-RULE-FIELD.
022000     PERFORM 860-INVALID-ROW-TEST THRU 860-EXIT.
022100     MOVE ORD-IN-PRODUCT-QUANTITY TO WS-RULE-FIELD.
022200     PERFORM 860-INVALID-ROW-TEST THRU 860-EXIT.
022300
022400 260-EXIT.
022500     EXIT.
022600
022700 280-BUILD-OUTPUT-REC.
022800*    ROW COUNTER, BOTH NAME COLUMNS AND JUNK COLUMN-1 ARE
022900*    DELIBERATELY OMITTED FROM ORDERS-OUT.
023000     MOVE ORD-IN-DATE-UUID        TO ORD-OUT-DATE-UUID.
023100     MOVE ORD-IN-USER-UUID        TO ORD-OUT-USER-UUID.
023200     MOVE ORD-IN-CARD-NUMBER      TO ORD-OUT-CARD-NUMBER.
023300     MOVE ORD-IN-STORE-CODE       TO ORD-OUT-STORE-CODE.
023400     MOVE ORD-IN-PRODUCT-CODE     TO ORD-OUT-PRODUCT-CODE.
023500     MOVE WS-QUANTITY-N           TO ORD-OUT-PRODUCT-QUANTITY.
023600
023700 280-EXIT.
023800     EXIT.
023900
024000*****************************************************************
024100*    COMMON EDIT ROUTINES - SEE EDITWORK.CPY FOR WORKING FIELDS *
024200*****************************************************************
024300 850-NULL-STANDARDISE-RTN.
024400     IF WS-RULE-FIELD(1:4) = 'NULL' AND
024500            WS-RULE-FIELD(5:116) = SPACES
024600         MOVE SPACES TO WS-RULE-FIELD
024700     END-IF.
024800     IF WS-RULE-FIELD(1:4) = 'None' AND
024900            WS-RULE-FIELD(5:116) = SPACES
025000         MOVE SPACES TO WS-RULE-FIELD
025100     END-IF.
025200     IF WS-RULE-FIELD(1:3) = 'N/A' AND
025300            WS-RULE-FIELD(4:117) = SPACES
025400         MOVE SPACES TO WS-RULE-FIELD
025500     END-IF.
025600
025700 850-EXIT.
025800     EXIT.
025900
026000 860-INVALID-ROW-TEST.
026100     PERFORM 861-FIND-TRIMMED-LEN THRU 861-EXIT.
026200     IF WS-RULE-LEN NOT = 10
026300         GO TO 860-EXIT
026400     END-IF.
026500     MOVE ZERO TO WS-RULE-LETTERS.
026600     MOVE ZERO TO WS-RULE-DIGITS.
026700     MOVE 1    TO WS-RULE-NDX.
026800     PERFORM 862-CLASSIFY-ONE-CHAR THRU 862-EXIT
026900         UNTIL WS-RULE-NDX > 10.
027000     IF WS-RULE-LETTERS > 0 AND WS-RULE-DIGITS > 0
027100         AND (WS-RULE-LETTERS + WS-RULE-DIGITS) = 10
027200         MOVE 'Y' TO WS-RULE-INVALID-SW
027300     END-IF.
027400
027500 860-EXIT.
027600     EXIT.
027700
027800 861-FIND-TRIMMED-LEN.
027900     MOVE 120 TO WS-RULE-NDX.
028000     MOVE 0   TO WS-RULE-LEN.
028100     PERFORM 861A-SCAN-BACK-FOR-LEN THRU 861A-EXIT
028200         UNTIL WS-RULE-NDX < 1 OR WS-RULE-LEN NOT = 0.
028300
028400 861-EXIT.
028500     EXIT.
028600
028700 861A-SCAN-BACK-FOR-LEN.
028800     IF WS-RULE-CHAR(WS-RULE-NDX) NOT = SPACE
028900         MOVE WS-RULE-NDX TO WS-RULE-LEN
029000     ELSE
029100         SUBTRACT 1 FROM WS-RULE-NDX
029200     END-IF.
029300
029400 861A-EXIT.
029500     EXIT.
029600
029700 862-CLASSIFY-ONE-CHAR.
029800     IF (WS-RULE-CHAR(WS-RULE-NDX) >= 'A' AND
029900             WS-RULE-CHAR(WS-RULE-NDX) <= 'Z') OR
030000        (WS-RULE-CHAR(WS-RULE-NDX) >= 'a' AND
030100             WS-RULE-CHAR(WS-RULE-NDX) <= 'z')
030200         ADD 1 TO WS-RULE-LETTERS
030300     ELSE
030400         IF WS-RULE-CHAR(WS-RULE-NDX) >= '0' AND
030500                WS-RULE-CHAR(WS-RULE-NDX) <= '9'
030600             ADD 1 TO WS-RULE-DIGITS
030700         END-IF
030800     END-IF.
030900     ADD 1 TO WS-RULE-NDX.
031000
031100 862-EXIT.
031200     EXIT.
031300
031400*****************************************************************
031500*    FILE HANDLING PARAGRAPHS                                   *
031600*****************************************************************
031700 700-OPEN-FILES.
031800     OPEN INPUT  ORDERS-IN
031900          OUTPUT ORDERS-OUT.
032000     IF NOT WS-ORDRSIN-OK
032100         DISPLAY 'ORDCLEAN - ERROR OPENING ORDERS-IN, STATUS = '
032200                 WS-ORDRSIN-STATUS
032300         MOVE 16 TO RETURN-CODE
032400         MOVE 'Y' TO WS-ORDRSIN-EOF-SW
032500         GO TO 700-EXIT
032600     END-IF.
032700     IF NOT WS-ORDRSOUT-OK
032800         DISPLAY 'ORDCLEAN - ERROR OPENING ORDERS-OUT, STATUS = '
032900                 WS-ORDRSOUT-STATUS
033000         MOVE 16 TO RETURN-CODE
033100         MOVE 'Y' TO WS-ORDRSIN-EOF-SW
033200     END-IF.
033300
033400 700-EXIT.
033500     EXIT.
033600
033700 710-READ-ORDRSIN-RTN.
033800     IF NOT WS-END-OF-ORDRSIN
033900         READ ORDERS-IN
034000             AT END
034100                 MOVE 'Y' TO WS-ORDRSIN-EOF-SW
034200         END-READ
034300     END-IF.
034400
034500 710-EXIT.
034600     EXIT.
034700
034800 790-CLOSE-FILES.
034900     CLOSE ORDERS-IN
035000           ORDERS-OUT.
035100
035200 790-EXIT.
035300     EXIT.
035400
035500 900-REPORT-TOTALS.
035600     MOVE WS-RECORDS-READ    TO RPT-READ.
035700     MOVE WS-RECORDS-WRITTEN TO RPT-WRITTEN.
035800     MOVE WS-RECORDS-DROPPED TO RPT-DROPPED.
035900     DISPLAY WS-REPORT-LINE.
036000
036100 900-EXIT.
036200     EXIT.
