000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CRDCLEAN.
000300 AUTHOR.        R S KOWALSKI.
000400 INSTALLATION.  GLOBAL RETAIL SYSTEMS - DATA CENTRE.
000500 DATE-WRITTEN.  05/02/89.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*****************************************************************
000900*  PROGRAM  : CRDCLEAN                                          *
001000*  FUNCTION : NIGHTLY CLEAN-UP RUN FOR THE PAYMENT-CARD EXTRACT *
001100*             RECEIVED FROM THE UPSTREAM PDF-SCRAPE FEED.       *
001200*             STRIPS '?' NOISE FROM CARD-NUMBER, PARSES THE     *
001300*             DATE-CONFIRMED FIELD TO ISO FORM, DROPS ANY       *
001400*             RECORD THAT FAILS THE INVALID-ROW TEST, AND       *
001500*             WRITES THE SURVIVORS TO DIM-CARDS.                *
001600*                                                                *
001700*  CHANGE LOG                                                   *
001800*  ------------------------------------------------------------ *
001900*  05-02-89  RSK  0000  ORIGINAL PROGRAM.                       *
002000*  08-19-90  RSK  0052  CARD-NUMBER '?' STRIP ADDED - SCRAPE    *
002100*                       FEED INTRODUCES NOISE ON POOR SCANS.    *
002200*  04-11-92  WDT  0093  DATE-CONFIRMED PARSE - SLASH FORMS.     *
002300*  98-12-03  RSK  0139  Y2K - DATE-CONFIRMED NOW ISO YYYY-MM-DD.*
002400*  06-21-01  PDQ  0177  MONTH-NAME DATE FORMS RECOGNISED.       *
002500*  02-04-25  TLM  0301  INVALID-ROW TEST ADDED - SAME EDIT AS   *
002600*                       USRCLEAN, SEE TICKET 0301.              *
002700*  03-09-11  TLM  0318  CONTROL TOTALS NOW ON CONSOLE, PRINTED  *
002800*                       REPORT RETIRED - SEE TICKET 0318.       *
002900*  04-02-23  TLM  0327  RECAST PARAGRAPH RANGES TO PERFORM ...  *
003000*                       THRU ... EXIT WITH GO TO ON THE ABORT,  *
003100*                       ROW-SKIP AND GUARD-CLAUSE PATHS, PER    *
003200*                       SHOP STANDARD - SEE TICKET 0327.        *
003300*****************************************************************
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-370.
003800 OBJECT-COMPUTER.  IBM-370.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT CARDS-IN     ASSIGN TO CARDSIN
004500            ORGANIZATION IS LINE SEQUENTIAL
004600            FILE STATUS  IS WS-CARDSIN-STATUS.
004700     SELECT DIM-CARDS    ASSIGN TO DIMCARDS
004800            ORGANIZATION IS LINE SEQUENTIAL
004900            FILE STATUS  IS WS-DIMCARDS-STATUS.
005000
005100 DATA DIVISION.
005200 FILE SECTION.
005300 FD  CARDS-IN
005400     RECORDING MODE IS F.
005500     COPY CRDRECI.
005600 FD  DIM-CARDS
005700     RECORDING MODE IS F.
005800     COPY CRDRECO.
005900
006000 WORKING-STORAGE SECTION.
006100 01  WS-FILE-STATUS-CODES.
006200     05  WS-CARDSIN-STATUS       PIC X(02) VALUE SPACES.
006300         88  WS-CARDSIN-OK                VALUE '00'.
006400     05  WS-DIMCARDS-STATUS      PIC X(02) VALUE SPACES.
006500         88  WS-DIMCARDS-OK               VALUE '00'.
006600     05  FILLER                  PIC X(06) VALUE SPACES.
006700
006800 01  WS-SWITCHES.
006900     05  WS-CARDSIN-EOF-SW       PIC X(01) VALUE 'N'.
007000         88  WS-END-OF-CARDSIN            VALUE 'Y'.
007100     05  FILLER                  PIC X(09) VALUE SPACES.
007200
007300 01  WS-CONTROL-TOTALS.
007400     05  WS-RECORDS-READ         PIC 9(7)  COMP-3 VALUE ZERO.
007500     05  WS-RECORDS-WRITTEN      PIC 9(7)  COMP-3 VALUE ZERO.
007600     05  WS-RECORDS-DROPPED      PIC 9(7)  COMP-3 VALUE ZERO.
007700     05  FILLER                  PIC X(06) VALUE SPACES.
007800
007900 01  WS-REPORT-LINE.
008000     05  FILLER                  PIC X(16) VALUE 'CARD-CLEAN  RD='.
008100     05  RPT-READ                PIC ZZZZZZ9.
008200     05  FILLER                  PIC X(05) VALUE ' WR='.
008300     05  RPT-WRITTEN             PIC ZZZZZZ9.
008400     05  FILLER                  PIC X(05) VALUE ' DR='.
008500     05  RPT-DROPPED             PIC ZZZZZZ9.
008600     05  FILLER                  PIC X(20) VALUE SPACES.
008700
008800     COPY EDITWORK.
008900     COPY MONTHTAB.
009000
009100*****************************************************************
009200 PROCEDURE DIVISION.
009300*****************************************************************
009400 000-MAIN-LOGIC.
009500     PERFORM 700-OPEN-FILES THRU 700-EXIT.
009600     IF WS-END-OF-CARDSIN
009700         GO TO 999-ABORT-RTN
009800     END-IF.
009900     PERFORM 710-READ-CARDSIN-RTN THRU 710-EXIT.
010000     PERFORM 100-PROCESS-CARD-REC THRU 100-EXIT
010100         UNTIL WS-END-OF-CARDSIN.
010200     PERFORM 900-REPORT-TOTALS THRU 900-EXIT.
010300     PERFORM 790-CLOSE-FILES THRU 790-EXIT.
010400     GOBACK.
010500
010600 999-ABORT-RTN.
010700     DISPLAY 'CRDCLEAN - RUN ABORTED, FILE OPEN FAILURE'.
010800     MOVE 16 TO RETURN-CODE.
010900     GOBACK.
011000
011100 100-PROCESS-CARD-REC.
011200     MOVE 'N' TO WS-RULE-INVALID-SW.
011300     ADD 1 TO WS-RECORDS-READ.
011400
011500     PERFORM 200-NULL-STANDARDISE-REC THRU 200-EXIT.
011600     PERFORM 210-STRIP-CARD-NUMBER THRU 210-EXIT.
011700     PERFORM 220-EDIT-DATE-CONFIRMED THRU 220-EXIT.
011800     PERFORM 260-INVALID-ROW-CHECK THRU 260-EXIT.
011900
012000     IF WS-RULE-IS-INVALID
012100         ADD 1 TO WS-RECORDS-DROPPED
012200         GO TO 100-READ-NEXT
012300     END-IF.
012400
012500     PERFORM 280-BUILD-OUTPUT-REC THRU 280-EXIT.
012600     WRITE CRD-REC-OUT.
012700     ADD 1 TO WS-RECORDS-WRITTEN.
012800
012900 100-READ-NEXT.
013000     PERFORM 710-READ-CARDSIN-RTN THRU 710-EXIT.
013100
013200 100-EXIT.
013300     EXIT.
013400
013500 200-NULL-STANDARDISE-REC.
013600     MOVE CRD-IN-CARD-NUMBER    TO WS-RULE-FIELD.
013700     PERFORM 850-NULL-STANDARDISE-RTN THRU 850-EXIT.
013800     MOVE WS-RULE-FIELD         TO CRD-IN-CARD-NUMBER.
013900     MOVE CRD-IN-EXPIRY-DATE    TO WS-RULE-FIELD.
014000     PERFORM 850-NULL-STANDARDISE-RTN THRU 850-EXIT.
014100     MOVE WS-RULE-FIELD         TO CRD-IN-EXPIRY-DATE.
014200     MOVE CRD-IN-CARD-PROVIDER  TO WS-RULE-FIELD.
014300     PERFORM 850-NULL-STANDARDISE-RTN THRU 850-EXIT.
014400     MOVE WS-RULE-FIELD         TO CRD-IN-CARD-PROVIDER.
014500     MOVE CRD-IN-DATE-CONFIRMED TO WS-RULE-FIELD.
014600     PERFORM 850-NULL-STANDARDISE-RTN THRU 850-EXIT.
014700     MOVE WS-RULE-FIELD         TO CRD-IN-DATE-CONFIRMED.
014800 200-EXIT.
014900     EXIT.
015000
015100 210-STRIP-CARD-NUMBER.
015200*    EVERY '?' PUT INTO THE NUMBER BY THE PDF-SCRAPE FEED IS
015300*    SQUEEZED OUT, SHIFTING THE REMAINING CHARACTERS LEFT.
015400     MOVE CRD-IN-CARD-NUMBER TO WS-RULE-FIELD.
015500     MOVE SPACES             TO CRD-IN-CARD-NUMBER.
015600     MOVE 0                  TO WS-DIGITS-LEN.
015700     MOVE 1                  TO WS-RULE-NDX.
015800     PERFORM 211-COPY-ONE-NON-NOISE THRU 211-EXIT
015900         UNTIL WS-RULE-NDX > 22.
016000 210-EXIT.
016100     EXIT.
016200
016300 211-COPY-ONE-NON-NOISE.
016400     IF WS-RULE-CHAR(WS-RULE-NDX) NOT = '?'
016500         ADD 1 TO WS-DIGITS-LEN
016600         MOVE WS-RULE-CHAR(WS-RULE-NDX)
016700                    TO CRD-IN-CARD-NUMBER(WS-DIGITS-LEN:1)
016800     END-IF.
016900     ADD 1 TO WS-RULE-NDX.
017000 211-EXIT.
017100     EXIT.
017200
017300 220-EDIT-DATE-CONFIRMED.
017400     MOVE CRD-IN-DATE-CONFIRMED TO WS-RULE-FIELD.
017500     PERFORM 890-DATE-PARSE-RTN THRU 890-EXIT.
017600     IF WS-DATE-IS-VALID
017700         MOVE WS-ISO-DATE-TEXT TO CRD-IN-DATE-CONFIRMED
017800     ELSE
017900         MOVE SPACES           TO CRD-IN-DATE-CONFIRMED
018000     END-IF.
018100 220-EXIT.
018200     EXIT.
018300
018400 260-INVALID-ROW-CHECK.
018500     MOVE CRD-IN-CARD-NUMBER    TO WS-RULE-FIELD.
018600     PERFORM 860-INVALID-ROW-TEST THRU 860-EXIT.
018700     MOVE CRD-IN-EXPIRY-DATE    TO WS-RULE-FIELD.
018800     PERFORM 860-INVALID-ROW-TEST THRU 860-EXIT.
018900     MOVE CRD-IN-CARD-PROVIDER  TO WS-RULE-FIELD.
019000     PERFORM 860-INVALID-ROW-TEST THRU 860-EXIT.
019100     MOVE CRD-IN-DATE-CONFIRMED TO WS-RULE-FIELD.
019200     PERFORM 860-INVALID-ROW-TEST THRU 860-EXIT.
019300 260-EXIT.
019400     EXIT.
019500
019600 280-BUILD-OUTPUT-REC.
019700     MOVE CRD-IN-CARD-NUMBER    TO CRD-OUT-CARD-NUMBER.
019800     MOVE CRD-IN-EXPIRY-DATE    TO CRD-OUT-EXPIRY-DATE.
019900     MOVE CRD-IN-CARD-PROVIDER  TO CRD-OUT-CARD-PROVIDER.
020000     MOVE CRD-IN-DATE-CONFIRMED TO CRD-OUT-DATE-CONFIRMED.
020100 280-EXIT.
020200     EXIT.
020300
020400*****************************************************************
020500*    COMMON EDIT ROUTINES - SEE EDITWORK.CPY FOR WORKING FIELDS *
020600*****************************************************************
020700 850-NULL-STANDARDISE-RTN.
020800     IF WS-RULE-FIELD(1:4) = 'NULL' AND
020900            WS-RULE-FIELD(5:116) = SPACES
021000         MOVE SPACES TO WS-RULE-FIELD
021100     END-IF.
021200     IF WS-RULE-FIELD(1:4) = 'None' AND
021300            WS-RULE-FIELD(5:116) = SPACES
021400         MOVE SPACES TO WS-RULE-FIELD
021500     END-IF.
021600     IF WS-RULE-FIELD(1:3) = 'N/A' AND
021700            WS-RULE-FIELD(4:117) = SPACES
021800         MOVE SPACES TO WS-RULE-FIELD
021900     END-IF.
022000 850-EXIT.
022100     EXIT.
022200
022300 860-INVALID-ROW-TEST.
022400     PERFORM 861-FIND-TRIMMED-LEN THRU 861-EXIT.
022500     IF WS-RULE-LEN NOT = 10
022600         GO TO 860-EXIT
022700     END-IF.
022800     MOVE ZERO TO WS-RULE-LETTERS.
022900     MOVE ZERO TO WS-RULE-DIGITS.
023000     MOVE 1    TO WS-RULE-NDX.
023100     PERFORM 862-CLASSIFY-ONE-CHAR THRU 862-EXIT
023200         UNTIL WS-RULE-NDX > 10.
023300     IF WS-RULE-LETTERS > 0 AND WS-RULE-DIGITS > 0
023400         AND (WS-RULE-LETTERS + WS-RULE-DIGITS) = 10
023500         MOVE 'Y' TO WS-RULE-INVALID-SW
023600     END-IF.
023700 860-EXIT.
023800     EXIT.
023900
024000 861-FIND-TRIMMED-LEN.
024100     MOVE 120 TO WS-RULE-NDX.
024200     MOVE 0   TO WS-RULE-LEN.
024300     PERFORM 861A-SCAN-BACK-FOR-LEN THRU 861A-EXIT
024400         UNTIL WS-RULE-NDX < 1 OR WS-RULE-LEN NOT = 0.
024500 861-EXIT.
024600     EXIT.
024700
024800 861A-SCAN-BACK-FOR-LEN.
024900     IF WS-RULE-CHAR(WS-RULE-NDX) NOT = SPACE
025000         MOVE WS-RULE-NDX TO WS-RULE-LEN
025100     ELSE
025200         SUBTRACT 1 FROM WS-RULE-NDX
025300     END-IF.
025400 861A-EXIT.
025500     EXIT.
025600
025700 862-CLASSIFY-ONE-CHAR.
025800     IF (WS-RULE-CHAR(WS-RULE-NDX) >= 'A' AND
025900             WS-RULE-CHAR(WS-RULE-NDX) <= 'Z') OR
026000        (WS-RULE-CHAR(WS-RULE-NDX) >= 'a' AND
026100             WS-RULE-CHAR(WS-RULE-NDX) <= 'z')
026200         ADD 1 TO WS-RULE-LETTERS
026300     ELSE
026400         IF WS-RULE-CHAR(WS-RULE-NDX) >= '0' AND
026500                WS-RULE-CHAR(WS-RULE-NDX) <= '9'
026600             ADD 1 TO WS-RULE-DIGITS
026700         END-IF
026800     END-IF.
026900     ADD 1 TO WS-RULE-NDX.
027000 862-EXIT.
027100     EXIT.
027200
027300*****************************************************************
027400*    890 SERIES - DATE-PARSE COMMON ROUTINE                     *
027500*****************************************************************
027600 890-DATE-PARSE-RTN.
027700     MOVE 'N' TO WS-DATE-VALID-SW.
027800     MOVE SPACES TO WS-ISO-DATE-TEXT.
027900     PERFORM 861-FIND-TRIMMED-LEN THRU 861-EXIT.
028000     IF WS-RULE-LEN = 0
028100         GO TO 890-EXIT
028200     END-IF.
028300     IF WS-RULE-LEN = 10 AND WS-RULE-CHAR(5) = '-'
028400             AND WS-RULE-CHAR(8) = '-'
028500         MOVE WS-RULE-FIELD(1:4) TO WS-ISO-YYYY
028600         MOVE WS-RULE-FIELD(6:2) TO WS-ISO-MM
028700         MOVE WS-RULE-FIELD(9:2) TO WS-ISO-DD
028800         PERFORM 897-VALIDATE-MM-DD THRU 897-EXIT
028900         GO TO 890-EXIT
029000     END-IF.
029100     IF WS-RULE-LEN = 10 AND WS-RULE-CHAR(5) = '/'
029200             AND WS-RULE-CHAR(8) = '/'
029300         MOVE WS-RULE-FIELD(1:4) TO WS-ISO-YYYY
029400         MOVE WS-RULE-FIELD(6:2) TO WS-ISO-MM
029500         MOVE WS-RULE-FIELD(9:2) TO WS-ISO-DD
029600         PERFORM 897-VALIDATE-MM-DD THRU 897-EXIT
029700         GO TO 890-EXIT
029800     END-IF.
029900     IF WS-RULE-LEN = 10 AND WS-RULE-CHAR(3) = '/'
030000             AND WS-RULE-CHAR(6) = '/'
030100         MOVE WS-RULE-FIELD(1:2) TO WS-ISO-DD
030200         MOVE WS-RULE-FIELD(4:2) TO WS-ISO-MM
030300         MOVE WS-RULE-FIELD(7:4) TO WS-ISO-YYYY
030400         PERFORM 897-VALIDATE-MM-DD THRU 897-EXIT
030500         GO TO 890-EXIT
030600     END-IF.
030700     PERFORM 894-PARSE-MONTHNAME-FORM THRU 894-EXIT.
030800 890-EXIT.
030900     EXIT.
031000
031100 894-PARSE-MONTHNAME-FORM.
031200     MOVE 0 TO WS-DATE-SP1.
031300     MOVE 0 TO WS-DATE-SP2.
031400     MOVE 1 TO WS-RULE-NDX.
031500     PERFORM 894A-FIND-SPACE-1 THRU 894A-EXIT
031600         UNTIL WS-RULE-NDX > WS-RULE-LEN OR WS-DATE-SP1 NOT = 0.
031700     IF WS-DATE-SP1 = 0
031800         GO TO 894-EXIT
031900     END-IF.
032000     MOVE WS-DATE-SP1 TO WS-RULE-NDX.
032100     ADD 1 TO WS-RULE-NDX.
032200     PERFORM 894B-FIND-SPACE-2 THRU 894B-EXIT
032300         UNTIL WS-RULE-NDX > WS-RULE-LEN
032400             OR WS-DATE-SP2 NOT = 0.
032500     IF WS-DATE-SP2 = 0
032600         GO TO 894-EXIT
032700     END-IF.
032800     IF WS-RULE-CHAR(1) >= '0' AND WS-RULE-CHAR(1) <= '9'
032900         PERFORM 894C-YEAR-FIRST-FORM THRU 894C-EXIT
033000     ELSE
033100         PERFORM 894D-MONTH-FIRST-FORM THRU 894D-EXIT
033200     END-IF.
033300 894-EXIT.
033400     EXIT.
033500
033600 894A-FIND-SPACE-1.
033700     IF WS-RULE-CHAR(WS-RULE-NDX) = SPACE
033800         MOVE WS-RULE-NDX TO WS-DATE-SP1
033900     ELSE
034000         ADD 1 TO WS-RULE-NDX
034100     END-IF.
034200 894A-EXIT.
034300     EXIT.
034400
034500 894B-FIND-SPACE-2.
034600     IF WS-RULE-CHAR(WS-RULE-NDX) = SPACE
034700         MOVE WS-RULE-NDX TO WS-DATE-SP2
034800     ELSE
034900         ADD 1 TO WS-RULE-NDX
035000     END-IF.
035100 894B-EXIT.
035200     EXIT.
035300
035400 894C-YEAR-FIRST-FORM.
035500     MOVE SPACES TO WS-CANDIDATE-MONTH.
035600     MOVE WS-RULE-FIELD(1:WS-DATE-SP1 - 1)  TO WS-ISO-YYYY.
035700     MOVE WS-RULE-FIELD(WS-DATE-SP1 + 1:
035800                 WS-DATE-SP2 - WS-DATE-SP1 - 1) TO
035900                 WS-CANDIDATE-MONTH.
036000     MOVE WS-RULE-FIELD(WS-DATE-SP2 + 1:
036100                 WS-RULE-LEN - WS-DATE-SP2) TO WS-ISO-DD.
036200     PERFORM 898-FIND-MONTH THRU 898-EXIT.
036300 894C-EXIT.
036400     EXIT.
036500
036600 894D-MONTH-FIRST-FORM.
036700     MOVE SPACES TO WS-CANDIDATE-MONTH.
036800     MOVE WS-RULE-FIELD(1:WS-DATE-SP1 - 1) TO WS-CANDIDATE-MONTH.
036900     MOVE WS-RULE-FIELD(WS-DATE-SP1 + 1:
037000                 WS-DATE-SP2 - WS-DATE-SP1 - 1) TO WS-ISO-YYYY.
037100     MOVE WS-RULE-FIELD(WS-DATE-SP2 + 1:
037200                 WS-RULE-LEN - WS-DATE-SP2) TO WS-ISO-DD.
037300     PERFORM 898-FIND-MONTH THRU 898-EXIT.
037400 894D-EXIT.
037500     EXIT.
037600
037700 898-FIND-MONTH.
037800     SET WS-MONTH-NDX TO 1.
037900     SEARCH WS-MONTH-NAME-ENTRY
038000         AT END
038100             MOVE 'N' TO WS-DATE-VALID-SW
038200         WHEN WS-MONTH-NAME(WS-MONTH-NDX) = WS-CANDIDATE-MONTH
038300             MOVE WS-MONTH-NUMBER(WS-MONTH-NDX) TO WS-ISO-MM
038400             PERFORM 897-VALIDATE-MM-DD THRU 897-EXIT
038500     END-SEARCH.
038600 898-EXIT.
038700     EXIT.
038800
038900 897-VALIDATE-MM-DD.
039000     IF WS-ISO-MM >= 1 AND WS-ISO-MM <= 12
039100         AND WS-ISO-DD >= 1 AND WS-ISO-DD <= 31
039200         MOVE 'Y' TO WS-DATE-VALID-SW
039300     ELSE
039400         MOVE 'N' TO WS-DATE-VALID-SW
039500     END-IF.
039600 897-EXIT.
039700     EXIT.
039800
039900*****************************************************************
040000*    FILE HANDLING PARAGRAPHS                                   *
040100*****************************************************************
040200 700-OPEN-FILES.
040300     OPEN INPUT  CARDS-IN
040400          OUTPUT DIM-CARDS.
040500     IF NOT WS-CARDSIN-OK
040600         DISPLAY 'CRDCLEAN - ERROR OPENING CARDS-IN, STATUS = '
040700                 WS-CARDSIN-STATUS
040800         MOVE 16 TO RETURN-CODE
040900         MOVE 'Y' TO WS-CARDSIN-EOF-SW
041000         GO TO 700-EXIT
041100     END-IF.
041200     IF NOT WS-DIMCARDS-OK
041300         DISPLAY 'CRDCLEAN - ERROR OPENING DIM-CARDS, STATUS = '
041400                 WS-DIMCARDS-STATUS
041500         MOVE 16 TO RETURN-CODE
041600         MOVE 'Y' TO WS-CARDSIN-EOF-SW
041700     END-IF.
041800 700-EXIT.
041900     EXIT.
042000
042100 710-READ-CARDSIN-RTN.
042200     IF NOT WS-END-OF-CARDSIN
042300         READ CARDS-IN
042400             AT END
042500                 MOVE 'Y' TO WS-CARDSIN-EOF-SW
042600         END-READ
042700     END-IF.
042800 710-EXIT.
042900     EXIT.
043000
043100 790-CLOSE-FILES.
043200     CLOSE CARDS-IN
043300           DIM-CARDS.
043400 790-EXIT.
043500     EXIT.
043600
043700 900-REPORT-TOTALS.
043800     MOVE WS-RECORDS-READ    TO RPT-READ.
043900     MOVE WS-RECORDS-WRITTEN TO RPT-WRITTEN.
044000     MOVE WS-RECORDS-DROPPED TO RPT-DROPPED.
044100     DISPLAY WS-REPORT-LINE.
044200 900-EXIT.
044300     EXIT.
