000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    USRCLEAN.
000300 AUTHOR.        R S KOWALSKI.
000400 INSTALLATION.  GLOBAL RETAIL SYSTEMS - DATA CENTRE.
000500 DATE-WRITTEN.  03/14/89.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*****************************************************************
000900*  PROGRAM  : USRCLEAN                                          *
001000*  FUNCTION : NIGHTLY CLEAN-UP RUN FOR THE CUSTOMER MASTER      *
001100*             EXTRACT RECEIVED FROM THE UPSTREAM USER SYSTEM.   *
001200*             READS USERS-IN ONE RECORD AT A TIME, STANDARDISES *
001300*             NULL LITERALS, CLEANSES THE ADDRESS/COUNTRY/      *
001400*             PHONE-NUMBER FIELDS, PARSES THE DATE-OF-BIRTH AND *
001500*             JOIN-DATE FIELDS TO ISO FORM, DROPS ANY RECORD    *
001600*             THAT FAILS THE INVALID-ROW TEST, AND WRITES THE   *
001700*             SURVIVORS TO DIM-USERS.  READ / WRITTEN / DROPPED *
001800*             CONTROL TOTALS ARE DISPLAYED TO THE OPERATOR      *
001900*             CONSOLE AT END OF RUN.                            *
002000*                                                                *
002100*  CHANGE LOG                                                   *
002200*  ------------------------------------------------------------ *
002300*  03-14-89  RSK  0000  ORIGINAL PROGRAM.                       *
002400*  05-22-90  RSK  0041  ADDED PHONE-NUMBER DIGITS-ONLY EDIT.    *
002500*  09-03-91  WDT  0077  ADDRESS EMBEDDED-NEWLINE TO COMMA FIX.  *
002600*  02-17-93  WDT  0110  WIDENED EMAIL-ADDRESS 40 TO 50 BYTES.   *
002700*  11-30-94  RSK  0158  COUNTRY-CODE NO-DIGITS EDIT ADDED.      *
002800*  06-08-96  PDQ  0201  JOIN-DATE PARSE - MONTH-NAME FORMS.     *
002900*  98-11-19  RSK  0244  Y2K - DATE-OF-BIRTH NOW ISO YYYY-MM-DD. *
003000*  99-02-02  RSK  0245  Y2K - JOIN-DATE NOW ISO YYYY-MM-DD.     *
003100*  00-07-14  PDQ  0266  GGB COUNTRY-CODE MISTYPE CORRECTED TO   *
003200*                       GB PER UPSTREAM DATA-QUALITY REQUEST.   *
003300*  02-04-25  TLM  0301  INVALID-ROW TEST ADDED - REJECTS MIXED  *
003400*                       ALPHANUMERIC GARBAGE ROWS.              *
003500*  03-09-11  TLM  0318  CONTROL TOTALS NOW ON CONSOLE, PRINTED  *
003600*                       REPORT RETIRED - SEE TICKET 0318.       *
003700*  04-02-23  TLM  0327  RECAST PARAGRAPH RANGES TO PERFORM ...  *
003800*                       THRU ... EXIT WITH GO TO ON THE ABORT,  *
003900*                       ROW-SKIP AND GUARD-CLAUSE PATHS, PER    *
004000*                       SHOP STANDARD - SEE TICKET 0327.        *
004100*****************************************************************
004200
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.  IBM-370.
004600 OBJECT-COMPUTER.  IBM-370.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT USERS-IN     ASSIGN TO USERSIN
005300            ORGANIZATION IS LINE SEQUENTIAL
005400            FILE STATUS  IS WS-USERSIN-STATUS.
005500     SELECT DIM-USERS    ASSIGN TO DIMUSRS
005600            ORGANIZATION IS LINE SEQUENTIAL
005700            FILE STATUS  IS WS-DIMUSRS-STATUS.
005800
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  USERS-IN
006200     RECORDING MODE IS F.
006300     COPY USRRECI.
006400 FD  DIM-USERS
006500     RECORDING MODE IS F.
006600     COPY USRRECO.
006700
006800 WORKING-STORAGE SECTION.
006900 01  WS-FILE-STATUS-CODES.
007000     05  WS-USERSIN-STATUS       PIC X(02) VALUE SPACES.
007100         88  WS-USERSIN-OK               VALUE '00'.
007200         88  WS-USERSIN-EOF               VALUE '10'.
007300     05  WS-DIMUSRS-STATUS       PIC X(02) VALUE SPACES.
007400         88  WS-DIMUSRS-OK                VALUE '00'.
007500     05  FILLER                  PIC X(06) VALUE SPACES.
007600
007700 01  WS-SWITCHES.
007800     05  WS-USERSIN-EOF-SW       PIC X(01) VALUE 'N'.
007900         88  WS-END-OF-USERSIN            VALUE 'Y'.
008000     05  FILLER                  PIC X(09) VALUE SPACES.
008100
008200 01  WS-CONTROL-TOTALS.
008300     05  WS-RECORDS-READ         PIC 9(7)  COMP-3 VALUE ZERO.
008400     05  WS-RECORDS-WRITTEN      PIC 9(7)  COMP-3 VALUE ZERO.
008500     05  WS-RECORDS-DROPPED      PIC 9(7)  COMP-3 VALUE ZERO.
008600     05  FILLER                  PIC X(06) VALUE SPACES.
008700
008800 01  WS-REPORT-LINE.
008900     05  FILLER                  PIC X(16) VALUE 'USER-CLEAN  RD='.
009000     05  RPT-READ                PIC ZZZZZZ9.
009100     05  FILLER                  PIC X(05) VALUE ' WR='.
009200     05  RPT-WRITTEN             PIC ZZZZZZ9.
009300     05  FILLER                  PIC X(05) VALUE ' DR='.
009400     05  RPT-DROPPED             PIC ZZZZZZ9.
009500     05  FILLER                  PIC X(20) VALUE SPACES.
009600
009700     COPY EDITWORK.
009800     COPY MONTHTAB.
009900
010000*****************************************************************
010100 PROCEDURE DIVISION.
010200*****************************************************************
010300 000-MAIN-LOGIC.
010400     PERFORM 700-OPEN-FILES THRU 700-EXIT.
010500     IF WS-END-OF-USERSIN
010600         GO TO 999-ABORT-RTN
010700     END-IF.
010800     PERFORM 710-READ-USERSIN-RTN THRU 710-EXIT.
010900     PERFORM 100-PROCESS-USER-REC THRU 100-EXIT
011000         UNTIL WS-END-OF-USERSIN.
011100     PERFORM 900-REPORT-TOTALS THRU 900-EXIT.
011200     PERFORM 790-CLOSE-FILES THRU 790-EXIT.
011300     GOBACK.
011400
011500 999-ABORT-RTN.
011600     DISPLAY 'USRCLEAN - RUN ABORTED, FILE OPEN FAILURE'.
011700     MOVE 16 TO RETURN-CODE.
011800     GOBACK.
011900
012000 100-PROCESS-USER-REC.
012100     MOVE 'N' TO WS-RULE-INVALID-SW.
012200     ADD 1 TO WS-RECORDS-READ.
012300
012400     PERFORM 200-NULL-STANDARDISE-REC THRU 200-EXIT.
012500     PERFORM 210-EDIT-ADDRESS THRU 210-EXIT.
012600     PERFORM 220-EDIT-COUNTRY THRU 220-EXIT.
012700     PERFORM 225-EDIT-COUNTRY-CODE THRU 225-EXIT.
012800     PERFORM 230-EDIT-PHONE-NUMBER THRU 230-EXIT.
012900     PERFORM 240-EDIT-DATE-OF-BIRTH THRU 240-EXIT.
013000     PERFORM 250-EDIT-JOIN-DATE THRU 250-EXIT.
013100     PERFORM 260-INVALID-ROW-CHECK THRU 260-EXIT.
013200
013300     IF WS-RULE-IS-INVALID
013400         ADD 1 TO WS-RECORDS-DROPPED
013500         GO TO 100-READ-NEXT
013600     END-IF.
013700
013800     PERFORM 280-BUILD-OUTPUT-REC THRU 280-EXIT.
013900     WRITE USR-REC-OUT.
014000     ADD 1 TO WS-RECORDS-WRITTEN.
014100
014200 100-READ-NEXT.
014300     PERFORM 710-READ-USERSIN-RTN THRU 710-EXIT.
014400
014500 100-EXIT.
014600     EXIT.
014700
014800 200-NULL-STANDARDISE-REC.
014900*    NULL-STANDARDISE APPLIES TO EVERY FIELD ON THE RECORD.
015000     MOVE USR-IN-FIRST-NAME     TO WS-RULE-FIELD.
015100     PERFORM 850-NULL-STANDARDISE-RTN THRU 850-EXIT.
015200     MOVE WS-RULE-FIELD         TO USR-IN-FIRST-NAME.
015300     MOVE USR-IN-LAST-NAME      TO WS-RULE-FIELD.
015400     PERFORM 850-NULL-STANDARDISE-RTN THRU 850-EXIT.
015500     MOVE WS-RULE-FIELD         TO USR-IN-LAST-NAME.
015600     MOVE USR-IN-DATE-OF-BIRTH  TO WS-RULE-FIELD.
015700     PERFORM 850-NULL-STANDARDISE-RTN THRU 850-EXIT.
015800     MOVE WS-RULE-FIELD         TO USR-IN-DATE-OF-BIRTH.
015900     MOVE USR-IN-COMPANY        TO WS-RULE-FIELD.
016000     PERFORM 850-NULL-STANDARDISE-RTN THRU 850-EXIT.
016100     MOVE WS-RULE-FIELD         TO USR-IN-COMPANY.
016200     MOVE USR-IN-EMAIL-ADDRESS  TO WS-RULE-FIELD.
016300     PERFORM 850-NULL-STANDARDISE-RTN THRU 850-EXIT.
016400     MOVE WS-RULE-FIELD         TO USR-IN-EMAIL-ADDRESS.
016500     MOVE USR-IN-ADDRESS        TO WS-RULE-FIELD.
016600     PERFORM 850-NULL-STANDARDISE-RTN THRU 850-EXIT.
016700     MOVE WS-RULE-FIELD         TO USR-IN-ADDRESS.
016800     MOVE USR-IN-COUNTRY        TO WS-RULE-FIELD.
016900     PERFORM 850-NULL-STANDARDISE-RTN THRU 850-EXIT.
017000     MOVE WS-RULE-FIELD         TO USR-IN-COUNTRY.
017100     MOVE USR-IN-COUNTRY-CODE   TO WS-RULE-FIELD.
017200     PERFORM 850-NULL-STANDARDISE-RTN THRU 850-EXIT.
017300     MOVE WS-RULE-FIELD         TO USR-IN-COUNTRY-CODE.
017400     MOVE USR-IN-PHONE-NUMBER   TO WS-RULE-FIELD.
017500     PERFORM 850-NULL-STANDARDISE-RTN THRU 850-EXIT.
017600     MOVE WS-RULE-FIELD         TO USR-IN-PHONE-NUMBER.
017700     MOVE USR-IN-JOIN-DATE      TO WS-RULE-FIELD.
017800     PERFORM 850-NULL-STANDARDISE-RTN THRU 850-EXIT.
017900     MOVE WS-RULE-FIELD         TO USR-IN-JOIN-DATE.
018000     MOVE USR-IN-USER-UUID      TO WS-RULE-FIELD.
018100     PERFORM 850-NULL-STANDARDISE-RTN THRU 850-EXIT.
018200     MOVE WS-RULE-FIELD         TO USR-IN-USER-UUID.
018300 200-EXIT.
018400     EXIT.
018500
018600 210-EDIT-ADDRESS.
018700*    EVERY EMBEDDED NEWLINE IN THE SOURCE ADDRESS BLOCK BECOMES
018800*    A COMMA - THE UPSTREAM FEED WRAPS MULTI-LINE ADDRESSES.
018900     MOVE 1 TO WS-RULE-NDX.
019000     PERFORM 211-SCAN-ADDRESS-NEWLINE THRU 211-EXIT
019100         UNTIL WS-RULE-NDX > 120.
019200 210-EXIT.
019300     EXIT.
019400
019500 211-SCAN-ADDRESS-NEWLINE.
019600     IF USR-IN-ADDRESS(WS-RULE-NDX:1) = X'0A'
019700         MOVE ',' TO USR-IN-ADDRESS(WS-RULE-NDX:1)
019800     END-IF.
019900     ADD 1 TO WS-RULE-NDX.
020000 211-EXIT.
020100     EXIT.
020200
020300 220-EDIT-COUNTRY.
020400     MOVE USR-IN-COUNTRY  TO WS-RULE-FIELD.
020500     MOVE 20              TO WS-RULE-MAXLEN.
020600     PERFORM 880-NO-DIGITS-TEST THRU 880-EXIT.
020700     MOVE WS-RULE-FIELD(1:20) TO USR-IN-COUNTRY.
020800 220-EXIT.
020900     EXIT.
021000
021100 225-EDIT-COUNTRY-CODE.
021200     MOVE USR-IN-COUNTRY-CODE TO WS-RULE-FIELD.
021300     MOVE 10                  TO WS-RULE-MAXLEN.
021400     PERFORM 880-NO-DIGITS-TEST THRU 880-EXIT.
021500     PERFORM 861-FIND-TRIMMED-LEN THRU 861-EXIT.
021600     IF WS-RULE-LEN > 3
021700         MOVE SPACES TO WS-RULE-FIELD
021800     END-IF.
021900     IF WS-RULE-FIELD(1:3) = 'GGB'
022000         MOVE 'GB ' TO WS-RULE-FIELD(1:3)
022100     END-IF.
022200     MOVE WS-RULE-FIELD(1:10) TO USR-IN-COUNTRY-CODE.
022300 225-EXIT.
022400     EXIT.
022500
022600 230-EDIT-PHONE-NUMBER.
022700     MOVE USR-IN-PHONE-NUMBER TO WS-RULE-FIELD.
022800     MOVE 20                  TO WS-RULE-MAXLEN.
022900     PERFORM 870-DIGITS-ONLY-RTN THRU 870-EXIT.
023000     MOVE WS-DIGITS-OUT(1:20) TO USR-IN-PHONE-NUMBER.
023100 230-EXIT.
023200     EXIT.
023300
023400 240-EDIT-DATE-OF-BIRTH.
023500     MOVE USR-IN-DATE-OF-BIRTH TO WS-RULE-FIELD.
023600     PERFORM 890-DATE-PARSE-RTN THRU 890-EXIT.
023700     IF WS-DATE-IS-VALID
023800         MOVE WS-ISO-DATE-TEXT TO USR-IN-DATE-OF-BIRTH
023900     ELSE
024000         MOVE SPACES           TO USR-IN-DATE-OF-BIRTH
024100     END-IF.
024200 240-EXIT.
024300     EXIT.
024400
024500 250-EDIT-JOIN-DATE.
024600     MOVE USR-IN-JOIN-DATE TO WS-RULE-FIELD.
024700     PERFORM 890-DATE-PARSE-RTN THRU 890-EXIT.
024800     IF WS-DATE-IS-VALID
024900         MOVE WS-ISO-DATE-TEXT TO USR-IN-JOIN-DATE
025000     ELSE
025100         MOVE SPACES           TO USR-IN-JOIN-DATE
025200     END-IF.
025300 250-EXIT.
025400     EXIT.
025500
025600 260-INVALID-ROW-CHECK.
025700*    A RECORD IS DROPPED IF ANY FIELD IS TEN CHARACTERS OF
025800*    MIXED LETTERS-AND-DIGITS GARBAGE - SEE 860-INVALID-ROW-TEST.
025900     MOVE USR-IN-FIRST-NAME     TO WS-RULE-FIELD.
026000     PERFORM 860-INVALID-ROW-TEST THRU 860-EXIT.
026100     MOVE USR-IN-LAST-NAME      TO WS-RULE-FIELD.
026200     PERFORM 860-INVALID-ROW-TEST THRU 860-EXIT.
026300     MOVE USR-IN-DATE-OF-BIRTH  TO WS-RULE-FIELD.
026400     PERFORM 860-INVALID-ROW-TEST THRU 860-EXIT.
026500     MOVE USR-IN-COMPANY        TO WS-RULE-FIELD.
026600     PERFORM 860-INVALID-ROW-TEST THRU 860-EXIT.
026700     MOVE USR-IN-EMAIL-ADDRESS  TO WS-RULE-FIELD.
026800     PERFORM 860-INVALID-ROW-TEST THRU 860-EXIT.
026900     MOVE USR-IN-COUNTRY        TO WS-RULE-FIELD.
027000     PERFORM 860-INVALID-ROW-TEST THRU 860-EXIT.
027100     MOVE USR-IN-COUNTRY-CODE   TO WS-RULE-FIELD.
027200     PERFORM 860-INVALID-ROW-TEST THRU 860-EXIT.
027300     MOVE USR-IN-PHONE-NUMBER   TO WS-RULE-FIELD.
027400     PERFORM 860-INVALID-ROW-TEST THRU 860-EXIT.
027500     MOVE USR-IN-JOIN-DATE      TO WS-RULE-FIELD.
027600     PERFORM 860-INVALID-ROW-TEST THRU 860-EXIT.
027700     MOVE USR-IN-USER-UUID      TO WS-RULE-FIELD.
027800     PERFORM 860-INVALID-ROW-TEST THRU 860-EXIT.
027900 260-EXIT.
028000     EXIT.
028100
028200 280-BUILD-OUTPUT-REC.
028300     MOVE USR-IN-INDEX          TO USR-OUT-INDEX.
028400     MOVE USR-IN-FIRST-NAME     TO USR-OUT-FIRST-NAME.
028500     MOVE USR-IN-LAST-NAME      TO USR-OUT-LAST-NAME.
028600     MOVE USR-IN-DATE-OF-BIRTH  TO USR-OUT-DATE-OF-BIRTH.
028700     MOVE USR-IN-COMPANY        TO USR-OUT-COMPANY.
028800     MOVE USR-IN-EMAIL-ADDRESS  TO USR-OUT-EMAIL-ADDRESS.
028900     MOVE USR-IN-ADDRESS        TO USR-OUT-ADDRESS.
029000     MOVE USR-IN-COUNTRY        TO USR-OUT-COUNTRY.
029100     MOVE USR-IN-COUNTRY-CODE   TO USR-OUT-COUNTRY-CODE.
029200     MOVE USR-IN-PHONE-NUMBER   TO USR-OUT-PHONE-NUMBER.
029300     MOVE USR-IN-JOIN-DATE      TO USR-OUT-JOIN-DATE.
029400     MOVE USR-IN-USER-UUID      TO USR-OUT-USER-UUID.
029500 280-EXIT.
029600     EXIT.
029700
029800*****************************************************************
029900*    COMMON EDIT ROUTINES - SEE EDITWORK.CPY FOR WORKING FIELDS *
030000*****************************************************************
030100 850-NULL-STANDARDISE-RTN.
030200*    NULL, None, N/A AND THE EMPTY FIELD ARE ALL TREATED ALIKE.
030300     IF WS-RULE-FIELD(1:4) = 'NULL' AND
030400            WS-RULE-FIELD(5:116) = SPACES
030500         MOVE SPACES TO WS-RULE-FIELD
030600     END-IF.
030700     IF WS-RULE-FIELD(1:4) = 'None' AND
030800            WS-RULE-FIELD(5:116) = SPACES
030900         MOVE SPACES TO WS-RULE-FIELD
031000     END-IF.
031100     IF WS-RULE-FIELD(1:3) = 'N/A' AND
031200            WS-RULE-FIELD(4:117) = SPACES
031300         MOVE SPACES TO WS-RULE-FIELD
031400     END-IF.
031500 850-EXIT.
031600     EXIT.
031700
031800 860-INVALID-ROW-TEST.
031900     PERFORM 861-FIND-TRIMMED-LEN THRU 861-EXIT.
032000     IF WS-RULE-LEN NOT = 10
032100         GO TO 860-EXIT
032200     END-IF.
032300     MOVE ZERO TO WS-RULE-LETTERS.
032400     MOVE ZERO TO WS-RULE-DIGITS.
032500     MOVE 1    TO WS-RULE-NDX.
032600     PERFORM 862-CLASSIFY-ONE-CHAR THRU 862-EXIT
032700         UNTIL WS-RULE-NDX > 10.
032800     IF WS-RULE-LETTERS > 0 AND WS-RULE-DIGITS > 0
032900         AND (WS-RULE-LETTERS + WS-RULE-DIGITS) = 10
033000         MOVE 'Y' TO WS-RULE-INVALID-SW
033100     END-IF.
033200 860-EXIT.
033300     EXIT.
033400
033500 861-FIND-TRIMMED-LEN.
033600     MOVE 120 TO WS-RULE-NDX.
033700     MOVE 0   TO WS-RULE-LEN.
033800     PERFORM 861A-SCAN-BACK-FOR-LEN THRU 861A-EXIT
033900         UNTIL WS-RULE-NDX < 1 OR WS-RULE-LEN NOT = 0.
034000 861-EXIT.
034100     EXIT.
034200
034300 861A-SCAN-BACK-FOR-LEN.
034400     IF WS-RULE-CHAR(WS-RULE-NDX) NOT = SPACE
034500         MOVE WS-RULE-NDX TO WS-RULE-LEN
034600     ELSE
034700         SUBTRACT 1 FROM WS-RULE-NDX
034800     END-IF.
034900 861A-EXIT.
035000     EXIT.
035100
035200 862-CLASSIFY-ONE-CHAR.
035300     IF (WS-RULE-CHAR(WS-RULE-NDX) >= 'A' AND
035400             WS-RULE-CHAR(WS-RULE-NDX) <= 'Z') OR
035500        (WS-RULE-CHAR(WS-RULE-NDX) >= 'a' AND
035600             WS-RULE-CHAR(WS-RULE-NDX) <= 'z')
035700         ADD 1 TO WS-RULE-LETTERS
035800     ELSE
035900         IF WS-RULE-CHAR(WS-RULE-NDX) >= '0' AND
036000                WS-RULE-CHAR(WS-RULE-NDX) <= '9'
036100             ADD 1 TO WS-RULE-DIGITS
036200         END-IF
036300     END-IF.
036400     ADD 1 TO WS-RULE-NDX.
036500 862-EXIT.
036600     EXIT.
036700
036800 870-DIGITS-ONLY-RTN.
036900     MOVE SPACES TO WS-DIGITS-OUT.
037000     MOVE 0      TO WS-DIGITS-LEN.
037100     MOVE 1      TO WS-RULE-NDX.
037200     PERFORM 871-COPY-ONE-DIGIT THRU 871-EXIT
037300         UNTIL WS-RULE-NDX > WS-RULE-MAXLEN.
037400 870-EXIT.
037500     EXIT.
037600
037700 871-COPY-ONE-DIGIT.
037800     IF WS-RULE-CHAR(WS-RULE-NDX) >= '0' AND
037900            WS-RULE-CHAR(WS-RULE-NDX) <= '9'
038000         ADD 1 TO WS-DIGITS-LEN
038100         MOVE WS-RULE-CHAR(WS-RULE-NDX)
038200                              TO WS-DIGITS-CHAR(WS-DIGITS-LEN)
038300     END-IF.
038400     ADD 1 TO WS-RULE-NDX.
038500 871-EXIT.
038600     EXIT.
038700
038800 880-NO-DIGITS-TEST.
038900     MOVE 1 TO WS-RULE-NDX.
039000     MOVE 'N' TO WS-DIGITS-NULL-SW.
039100     PERFORM 881-CHECK-ONE-FOR-DIGIT THRU 881-EXIT
039200         UNTIL WS-RULE-NDX > WS-RULE-MAXLEN.
039300     IF NOT WS-DIGITS-ARE-NULL
039400         GO TO 880-EXIT
039500     END-IF.
039600     MOVE SPACES TO WS-RULE-FIELD.
039700 880-EXIT.
039800     EXIT.
039900
040000 881-CHECK-ONE-FOR-DIGIT.
040100     IF WS-RULE-CHAR(WS-RULE-NDX) >= '0' AND
040200            WS-RULE-CHAR(WS-RULE-NDX) <= '9'
040300         MOVE 'Y' TO WS-DIGITS-NULL-SW
040400     END-IF.
040500     ADD 1 TO WS-RULE-NDX.
040600 881-EXIT.
040700     EXIT.
040800
040900*****************************************************************
041000*    890 SERIES - DATE-PARSE COMMON ROUTINE                     *
041100*    ACCEPTS YYYY-MM-DD, YYYY/MM/DD, DD/MM/YYYY,                *
041200*    '<MONTH-NAME> YYYY DD' AND 'YYYY <MONTH-NAME> DD'.         *
041300*    RESULT LEFT IN WS-ISO-DATE-TEXT, WS-DATE-VALID-SW = 'Y'.   *
041400*****************************************************************
041500 890-DATE-PARSE-RTN.
041600     MOVE 'N' TO WS-DATE-VALID-SW.
041700     MOVE SPACES TO WS-ISO-DATE-TEXT.
041800     PERFORM 861-FIND-TRIMMED-LEN THRU 861-EXIT.
041900     IF WS-RULE-LEN = 0
042000         GO TO 890-EXIT
042100     END-IF.
042200     IF WS-RULE-LEN = 10 AND WS-RULE-CHAR(5) = '-'
042300             AND WS-RULE-CHAR(8) = '-'
042400         MOVE WS-RULE-FIELD(1:4) TO WS-ISO-YYYY
042500         MOVE WS-RULE-FIELD(6:2) TO WS-ISO-MM
042600         MOVE WS-RULE-FIELD(9:2) TO WS-ISO-DD
042700         PERFORM 897-VALIDATE-MM-DD THRU 897-EXIT
042800         GO TO 890-EXIT
042900     END-IF.
043000     IF WS-RULE-LEN = 10 AND WS-RULE-CHAR(5) = '/'
043100             AND WS-RULE-CHAR(8) = '/'
043200         MOVE WS-RULE-FIELD(1:4) TO WS-ISO-YYYY
043300         MOVE WS-RULE-FIELD(6:2) TO WS-ISO-MM
043400         MOVE WS-RULE-FIELD(9:2) TO WS-ISO-DD
043500         PERFORM 897-VALIDATE-MM-DD THRU 897-EXIT
043600         GO TO 890-EXIT
043700     END-IF.
043800     IF WS-RULE-LEN = 10 AND WS-RULE-CHAR(3) = '/'
043900             AND WS-RULE-CHAR(6) = '/'
044000         MOVE WS-RULE-FIELD(1:2) TO WS-ISO-DD
044100         MOVE WS-RULE-FIELD(4:2) TO WS-ISO-MM
044200         MOVE WS-RULE-FIELD(7:4) TO WS-ISO-YYYY
044300         PERFORM 897-VALIDATE-MM-DD THRU 897-EXIT
044400         GO TO 890-EXIT
044500     END-IF.
044600     PERFORM 894-PARSE-MONTHNAME-FORM THRU 894-EXIT.
044700 890-EXIT.
044800     EXIT.
044900
045000 894-PARSE-MONTHNAME-FORM.
045100     MOVE 0 TO WS-DATE-SP1.
045200     MOVE 0 TO WS-DATE-SP2.
045300     MOVE 1 TO WS-RULE-NDX.
045400     PERFORM 894A-FIND-SPACE-1 THRU 894A-EXIT
045500         UNTIL WS-RULE-NDX > WS-RULE-LEN OR WS-DATE-SP1 NOT = 0.
045600     IF WS-DATE-SP1 = 0
045700         GO TO 894-EXIT
045800     END-IF.
045900     MOVE WS-DATE-SP1 TO WS-RULE-NDX.
046000     ADD 1 TO WS-RULE-NDX.
046100     PERFORM 894B-FIND-SPACE-2 THRU 894B-EXIT
046200         UNTIL WS-RULE-NDX > WS-RULE-LEN
046300             OR WS-DATE-SP2 NOT = 0.
046400     IF WS-DATE-SP2 = 0
046500         GO TO 894-EXIT
046600     END-IF.
046700     IF WS-RULE-CHAR(1) >= '0' AND WS-RULE-CHAR(1) <= '9'
046800         PERFORM 894C-YEAR-FIRST-FORM THRU 894C-EXIT
046900     ELSE
047000         PERFORM 894D-MONTH-FIRST-FORM THRU 894D-EXIT
047100     END-IF.
047200 894-EXIT.
047300     EXIT.
047400
047500 894A-FIND-SPACE-1.
047600     IF WS-RULE-CHAR(WS-RULE-NDX) = SPACE
047700         MOVE WS-RULE-NDX TO WS-DATE-SP1
047800     ELSE
047900         ADD 1 TO WS-RULE-NDX
048000     END-IF.
048100 894A-EXIT.
048200     EXIT.
048300
048400 894B-FIND-SPACE-2.
048500     IF WS-RULE-CHAR(WS-RULE-NDX) = SPACE
048600         MOVE WS-RULE-NDX TO WS-DATE-SP2
048700     ELSE
048800         ADD 1 TO WS-RULE-NDX
048900     END-IF.
049000 894B-EXIT.
049100     EXIT.
049200
049300 894C-YEAR-FIRST-FORM.
049400*    'YYYY <MONTH-NAME> DD'
049500     MOVE SPACES TO WS-CANDIDATE-MONTH.
049600     MOVE WS-RULE-FIELD(1:WS-DATE-SP1 - 1)  TO WS-ISO-YYYY.
049700     MOVE WS-RULE-FIELD(WS-DATE-SP1 + 1:
049800                 WS-DATE-SP2 - WS-DATE-SP1 - 1) TO
049900                 WS-CANDIDATE-MONTH.
050000     MOVE WS-RULE-FIELD(WS-DATE-SP2 + 1:
050100                 WS-RULE-LEN - WS-DATE-SP2) TO WS-ISO-DD.
050200     PERFORM 898-FIND-MONTH THRU 898-EXIT.
050300 894C-EXIT.
050400     EXIT.
050500
050600 894D-MONTH-FIRST-FORM.
050700*    '<MONTH-NAME> YYYY DD'
050800     MOVE SPACES TO WS-CANDIDATE-MONTH.
050900     MOVE WS-RULE-FIELD(1:WS-DATE-SP1 - 1) TO WS-CANDIDATE-MONTH.
051000     MOVE WS-RULE-FIELD(WS-DATE-SP1 + 1:
051100                 WS-DATE-SP2 - WS-DATE-SP1 - 1) TO WS-ISO-YYYY.
051200     MOVE WS-RULE-FIELD(WS-DATE-SP2 + 1:
051300                 WS-RULE-LEN - WS-DATE-SP2) TO WS-ISO-DD.
051400     PERFORM 898-FIND-MONTH THRU 898-EXIT.
051500 894D-EXIT.
051600     EXIT.
051700
051800 898-FIND-MONTH.
051900     SET WS-MONTH-NDX TO 1.
052000     SEARCH WS-MONTH-NAME-ENTRY
052100         AT END
052200             MOVE 'N' TO WS-DATE-VALID-SW
052300         WHEN WS-MONTH-NAME(WS-MONTH-NDX) = WS-CANDIDATE-MONTH
052400             MOVE WS-MONTH-NUMBER(WS-MONTH-NDX) TO WS-ISO-MM
052500             PERFORM 897-VALIDATE-MM-DD THRU 897-EXIT
052600     END-SEARCH.
052700 898-EXIT.
052800     EXIT.
052900
053000 897-VALIDATE-MM-DD.
053100     IF WS-ISO-MM >= 1 AND WS-ISO-MM <= 12
053200         AND WS-ISO-DD >= 1 AND WS-ISO-DD <= 31
053300         MOVE 'Y' TO WS-DATE-VALID-SW
053400     ELSE
053500         MOVE 'N' TO WS-DATE-VALID-SW
053600     END-IF.
053700 897-EXIT.
053800     EXIT.
053900
054000*****************************************************************
054100*    FILE HANDLING PARAGRAPHS                                   *
054200*****************************************************************
054300 700-OPEN-FILES.
054400     OPEN INPUT  USERS-IN
054500          OUTPUT DIM-USERS.
054600     IF NOT WS-USERSIN-OK
054700         DISPLAY 'USRCLEAN - ERROR OPENING USERS-IN, STATUS = '
054800                 WS-USERSIN-STATUS
054900         MOVE 16 TO RETURN-CODE
055000         MOVE 'Y' TO WS-USERSIN-EOF-SW
055100         GO TO 700-EXIT
055200     END-IF.
055300     IF NOT WS-DIMUSRS-OK
055400         DISPLAY 'USRCLEAN - ERROR OPENING DIM-USERS, STATUS = '
055500                 WS-DIMUSRS-STATUS
055600         MOVE 16 TO RETURN-CODE
055700         MOVE 'Y' TO WS-USERSIN-EOF-SW
055800     END-IF.
055900 700-EXIT.
056000     EXIT.
056100
056200 710-READ-USERSIN-RTN.
056300     IF NOT WS-END-OF-USERSIN
056400         READ USERS-IN
056500             AT END
056600                 MOVE 'Y' TO WS-USERSIN-EOF-SW
056700         END-READ
056800     END-IF.
056900 710-EXIT.
057000     EXIT.
057100
057200 790-CLOSE-FILES.
057300     CLOSE USERS-IN
057400           DIM-USERS.
057500 790-EXIT.
057600     EXIT.
057700
057800 900-REPORT-TOTALS.
057900     MOVE WS-RECORDS-READ    TO RPT-READ.
058000     MOVE WS-RECORDS-WRITTEN TO RPT-WRITTEN.
058100     MOVE WS-RECORDS-DROPPED TO RPT-DROPPED.
058200     DISPLAY WS-REPORT-LINE.
058300 900-EXIT.
058400     EXIT.
