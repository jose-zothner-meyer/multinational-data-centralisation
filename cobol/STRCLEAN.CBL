000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    STRCLEAN.
000300 AUTHOR.        W D TATE.
000400 INSTALLATION.  GLOBAL RETAIL SYSTEMS - DATA CENTRE.
000500 DATE-WRITTEN.  07/09/89.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*****************************************************************
000900*  PROGRAM  : STRCLEAN                                          *
001000*  FUNCTION : NIGHTLY CLEAN-UP RUN FOR THE STORE-DETAILS         *
001100*             EXTRACT.  MERGES THE LEGACY LAT COLUMN INTO        *
001200*             LATITUDE, PARSES OPENING-DATE, VALIDATES THE       *
001300*             STORE-TYPE / COUNTRY-CODE / CONTINENT / LOCALITY   *
001400*             CATEGORICAL COLUMNS, REDUCES STAFF-NUMBERS TO      *
001500*             DIGITS, DROPS RECORDS WITH NO STORE-CODE (EXCEPT   *
001600*             THE WEB STORE), NORMALISES COMMA SPACING, AND      *
001700*             WRITES THE SURVIVORS TO DIM-STORES.                *
001800*                                                                *
001900*  CHANGE LOG                                                   *
002000*  ------------------------------------------------------------ *
002100*  07-09-89  WDT  0000  ORIGINAL PROGRAM.                       *
002200*  01-15-91  WDT  0061  LAT / LATITUDE MERGE ADDED - DUPLICATE   *
002300*                       COLUMN FROM THE OLD STORE SURVEY LOAD.   *
002400*  06-30-93  RSK  0104  STAFF-NUMBERS DIGITS-ONLY EDIT ADDED.    *
002500*  98-11-24  WDT  0148  Y2K - OPENING-DATE NOW ISO YYYY-MM-DD.   *
002600*  09-14-99  WDT  0151  WEB-1388012W EXEMPTED FROM STORE-CODE    *
002700*                       ROW FILTER - PER MERCHANDISING REQUEST.  *
002800*  04-02-02  PDQ  0189  CONTINENT 'EE' PREFIX-NOISE STRIP ADDED. *
002900*  11-11-08  TLM  0255  COMMA-SPACING NORMALISED ON ALL TEXT     *
003000*                       COLUMNS FOR THE NEW REPORTING EXTRACT.   *
003100*  03-09-11  TLM  0318  CONTROL TOTALS NOW ON CONSOLE, PRINTED   *
003200*                       REPORT RETIRED - SEE TICKET 0318.        *
003300*  04-02-23  TLM  0327  RECAST PARAGRAPH RANGES TO PERFORM ...   *
003400*                       THRU ... EXIT WITH GO TO ON THE ABORT,   *
003500*                       ROW-SKIP AND GUARD-CLAUSE PATHS, PER     *
003600*                       SHOP STANDARD - SEE TICKET 0327.         *
003700*  11-01-23  TLM  0343  COMMA-SPACING NORMALISATION WAS ONLY     *
003800*                       RUN ON THE FOUR FREE-TEXT COLUMNS -      *
003900*                       WIDENED TO EVERY OUTPUT CHARACTER FIELD  *
004000*                       (LONGITUDE, LATITUDE, STORE-CODE,        *
004100*                       OPENING-DATE, COUNTRY-CODE) PER THE      *
004200*                       EXTRACT SPEC - SEE TICKET 0343.          *
004300*****************************************************************
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.  IBM-370.
004800 OBJECT-COMPUTER.  IBM-370.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT STORES-IN    ASSIGN TO STORESIN
005500            ORGANIZATION IS LINE SEQUENTIAL
005600            FILE STATUS  IS WS-STORESIN-STATUS.
005700     SELECT DIM-STORES   ASSIGN TO DIMSTORS
005800            ORGANIZATION IS LINE SEQUENTIAL
005900            FILE STATUS  IS WS-DIMSTORS-STATUS.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  STORES-IN
006400     RECORDING MODE IS F.
006500     COPY STRRECI.
006600 FD  DIM-STORES
006700     RECORDING MODE IS F.
006800     COPY STRRECO.
006900
007000 WORKING-STORAGE SECTION.
007100 01  WS-FILE-STATUS-CODES.
007200     05  WS-STORESIN-STATUS      PIC X(02) VALUE SPACES.
007300         88  WS-STORESIN-OK               VALUE '00'.
007400     05  WS-DIMSTORS-STATUS      PIC X(02) VALUE SPACES.
007500         88  WS-DIMSTORS-OK               VALUE '00'.
007600     05  FILLER                  PIC X(06) VALUE SPACES.
007700
007800 01  WS-SWITCHES.
007900     05  WS-STORESIN-EOF-SW      PIC X(01) VALUE 'N'.
008000         88  WS-END-OF-STORESIN           VALUE 'Y'.
008100     05  WS-STORE-DROP-SW        PIC X(01) VALUE 'N'.
008200         88  WS-STORE-IS-DROPPED          VALUE 'Y'.
008300     05  FILLER                  PIC X(08) VALUE SPACES.
008400
008500 01  WS-CONTROL-TOTALS.
008600     05  WS-RECORDS-READ         PIC 9(7)  COMP-3 VALUE ZERO.
008700     05  WS-RECORDS-WRITTEN      PIC 9(7)  COMP-3 VALUE ZERO.
008800     05  WS-RECORDS-DROPPED      PIC 9(7)  COMP-3 VALUE ZERO.
008900     05  FILLER                  PIC X(06) VALUE SPACES.
009000
009100 01  WS-REPORT-LINE.
009200     05  FILLER                  PIC X(16) VALUE 'STORE-CLEAN RD='.
009300     05  RPT-READ                PIC ZZZZZZ9.
009400     05  FILLER                  PIC X(05) VALUE ' WR='.
009500     05  RPT-WRITTEN             PIC ZZZZZZ9.
009600     05  FILLER                  PIC X(05) VALUE ' DR='.
009700     05  RPT-DROPPED             PIC ZZZZZZ9.
009800     05  FILLER                  PIC X(20) VALUE SPACES.
009900
010000 01  WS-COMMA-WORK.
010100     05  WS-COMMA-OUT            PIC X(120) VALUE SPACES.
010200     05  WS-COMMA-OUT-LEN        PIC 9(3)   COMP.
010300     05  WS-COMMA-SRC-NDX        PIC 9(3)   COMP.
010400     05  FILLER                  PIC X(08)  VALUE SPACES.
010500 01  WS-COMMA-OUT-R REDEFINES WS-COMMA-WORK.
010600     05  WS-COMMA-OUT-CHAR OCCURS 120 TIMES PIC X(01).
010700     05  FILLER                  PIC X(14).
010800
010900 01  WS-CONTINENT-WORK.
011000     05  WS-CONTINENT-OUT        PIC X(20) VALUE SPACES.
011100     05  WS-CONTINENT-OUT-LEN    PIC 9(3)  COMP.
011200     05  FILLER                  PIC X(05) VALUE SPACES.
011300
011400 77  WS-STAFF-NUMBERS-N          PIC 9(05) COMP-3 VALUE ZERO.
011500
011600     COPY EDITWORK.
011700     COPY MONTHTAB.
011800
011900*****************************************************************
012000 PROCEDURE DIVISION.
012100*****************************************************************
012200 000-MAIN-LOGIC.
012300     PERFORM 700-OPEN-FILES THRU 700-EXIT.
012400     IF WS-END-OF-STORESIN
012500         GO TO 999-ABORT-RTN
012600     END-IF.
012700     PERFORM 710-READ-STORESIN-RTN THRU 710-EXIT.
012800     PERFORM 100-PROCESS-STORE-REC THRU 100-EXIT
012900         UNTIL WS-END-OF-STORESIN.
013000     PERFORM 900-REPORT-TOTALS THRU 900-EXIT.
013100     PERFORM 790-CLOSE-FILES THRU 790-EXIT.
013200     GOBACK.
013300
013400 999-ABORT-RTN.
013500     DISPLAY 'STRCLEAN - RUN ABORTED, FILE OPEN FAILURE'.
013600     MOVE 16 TO RETURN-CODE.
013700     GOBACK.
013800
013900 100-PROCESS-STORE-REC.
014000     MOVE 'N' TO WS-STORE-DROP-SW.
014100     ADD 1 TO WS-RECORDS-READ.
014200
014300     PERFORM 200-NULL-STANDARDISE-REC THRU 200-EXIT.
014400     PERFORM 205-EDIT-ADDRESS-NEWLINE THRU 205-EXIT.
014500     PERFORM 210-MERGE-LATITUDE THRU 210-EXIT.
014600     PERFORM 215-EDIT-OPENING-DATE THRU 215-EXIT.
014700     PERFORM 220-EDIT-STORE-TYPE THRU 220-EXIT.
014800     PERFORM 225-EDIT-COUNTRY-CODE THRU 225-EXIT.
014900     PERFORM 230-EDIT-CONTINENT THRU 230-EXIT.
015000     PERFORM 235-EDIT-LOCALITY THRU 235-EXIT.
015100     PERFORM 240-EDIT-STAFF-NUMBERS THRU 240-EXIT.
015200     PERFORM 250-STORE-CODE-ROW-FILTER THRU 250-EXIT.
015300
015400     IF WS-STORE-IS-DROPPED
015500         ADD 1 TO WS-RECORDS-DROPPED
015600         GO TO 100-READ-NEXT
015700     END-IF.
015800
015900     PERFORM 260-NORMALISE-ALL-COMMAS THRU 260-EXIT.
016000     PERFORM 280-BUILD-OUTPUT-REC THRU 280-EXIT.
016100     WRITE STR-REC-OUT.
016200     ADD 1 TO WS-RECORDS-WRITTEN.
016300
016400 100-READ-NEXT.
016500     PERFORM 710-READ-STORESIN-RTN THRU 710-EXIT.
016600
016700 100-EXIT.
016800     EXIT.
016900
017000 200-NULL-STANDARDISE-REC.
017100     MOVE STR-IN-ADDRESS        TO WS-RULE-FIELD.
017200     PERFORM 850-NULL-STANDARDISE-RTN THRU 850-EXIT.
017300     MOVE WS-RULE-FIELD         TO STR-IN-ADDRESS.
017400     MOVE STR-IN-LONGITUDE      TO WS-RULE-FIELD.
017500     PERFORM 850-NULL-STANDARDISE-RTN THRU 850-EXIT.
017600     MOVE WS-RULE-FIELD         TO STR-IN-LONGITUDE.
017700     MOVE STR-IN-LAT            TO WS-RULE-FIELD.
017800     PERFORM 850-NULL-STANDARDISE-RTN THRU 850-EXIT.
017900     MOVE WS-RULE-FIELD         TO STR-IN-LAT.
018000     MOVE STR-IN-LOCALITY       TO WS-RULE-FIELD.
018100     PERFORM 850-NULL-STANDARDISE-RTN THRU 850-EXIT.
018200     MOVE WS-RULE-FIELD         TO STR-IN-LOCALITY.
018300     MOVE STR-IN-STORE-CODE     TO WS-RULE-FIELD.
018400     PERFORM 850-NULL-STANDARDISE-RTN THRU 850-EXIT.
018500     MOVE WS-RULE-FIELD         TO STR-IN-STORE-CODE.
018600     MOVE STR-IN-STAFF-NUMBERS  TO WS-RULE-FIELD.
018700     PERFORM 850-NULL-STANDARDISE-RTN THRU 850-EXIT.
018800     MOVE WS-RULE-FIELD         TO STR-IN-STAFF-NUMBERS.
018900     MOVE STR-IN-OPENING-DATE   TO WS-RULE-FIELD.
019000     PERFORM 850-NULL-STANDARDISE-RTN THRU 850-EXIT.
019100     MOVE WS-RULE-FIELD         TO STR-IN-OPENING-DATE.
019200     MOVE STR-IN-STORE-TYPE     TO WS-RULE-FIELD.
019300     PERFORM 850-NULL-STANDARDISE-RTN THRU 850-EXIT.
019400     MOVE WS-RULE-FIELD         TO STR-IN-STORE-TYPE.
019500     MOVE STR-IN-LATITUDE       TO WS-RULE-FIELD.
019600     PERFORM 850-NULL-STANDARDISE-RTN THRU 850-EXIT.
019700     MOVE WS-RULE-FIELD         TO STR-IN-LATITUDE.
019800     MOVE STR-IN-COUNTRY-CODE   TO WS-RULE-FIELD.
019900     PERFORM 850-NULL-STANDARDISE-RTN THRU 850-EXIT.
020000     MOVE WS-RULE-FIELD         TO STR-IN-COUNTRY-CODE.
020100     MOVE STR-IN-CONTINENT      TO WS-RULE-FIELD.
020200     PERFORM 850-NULL-STANDARDISE-RTN THRU 850-EXIT.
020300     MOVE WS-RULE-FIELD         TO STR-IN-CONTINENT.
020400 200-EXIT.
020500     EXIT.
020600
020700 205-EDIT-ADDRESS-NEWLINE.
020800     MOVE 1 TO WS-RULE-NDX.
020900     PERFORM 205A-SCAN-ADDRESS-NEWLINE THRU 205A-EXIT
021000         UNTIL WS-RULE-NDX > 120.
021100 205-EXIT.
021200     EXIT.
021300
021400 205A-SCAN-ADDRESS-NEWLINE.
021500     IF STR-IN-ADDRESS(WS-RULE-NDX:1) = X'0A'
021600         MOVE ',' TO STR-IN-ADDRESS(WS-RULE-NDX:1)
021700     END-IF.
021800     ADD 1 TO WS-RULE-NDX.
021900 205A-EXIT.
022000     EXIT.
022100
022200 210-MERGE-LATITUDE.
022300*    LATITUDE WINS IF PRESENT; OTHERWISE FALL BACK TO THE OLD
022400*    SURVEY-LOAD LAT COLUMN.  LAT IS NEVER CARRIED FORWARD.
022500     IF STR-IN-LATITUDE = SPACES
022600         MOVE STR-IN-LAT TO STR-IN-LATITUDE
022700     END-IF.
022800 210-EXIT.
022900     EXIT.
023000
023100 215-EDIT-OPENING-DATE.
023200     MOVE STR-IN-OPENING-DATE TO WS-RULE-FIELD.
023300     PERFORM 890-DATE-PARSE-RTN THRU 890-EXIT.
023400     IF WS-DATE-IS-VALID
023500         MOVE WS-ISO-DATE-TEXT TO STR-IN-OPENING-DATE
023600     ELSE
023700         MOVE SPACES           TO STR-IN-OPENING-DATE
023800     END-IF.
023900 215-EXIT.
024000     EXIT.
024100
024200 220-EDIT-STORE-TYPE.
024300     MOVE STR-IN-STORE-TYPE TO WS-RULE-FIELD.
024400     MOVE 20                TO WS-RULE-MAXLEN.
024500     PERFORM 880-NO-DIGITS-TEST THRU 880-EXIT.
024600     MOVE WS-RULE-FIELD(1:20) TO STR-IN-STORE-TYPE.
024700 220-EXIT.
024800     EXIT.
024900
025000 225-EDIT-COUNTRY-CODE.
025100*    NO GGB CORRECTION FOR STORE-CLEAN - SEE USRCLEAN FOR THAT.
025200     MOVE STR-IN-COUNTRY-CODE TO WS-RULE-FIELD.
025300     MOVE 10                  TO WS-RULE-MAXLEN.
025400     PERFORM 880-NO-DIGITS-TEST THRU 880-EXIT.
025500     PERFORM 861-FIND-TRIMMED-LEN THRU 861-EXIT.
025600     IF WS-RULE-LEN > 3
025700         MOVE SPACES TO WS-RULE-FIELD
025800     END-IF.
025900     MOVE WS-RULE-FIELD(1:10) TO STR-IN-COUNTRY-CODE.
026000 225-EXIT.
026100     EXIT.
026200
026300 230-EDIT-CONTINENT.
026400*    STRIP EVERY 'EE' NOISE PAIR BEFORE THE NO-DIGITS TEST.
026500     PERFORM 231-STRIP-EE-NOISE THRU 231-EXIT.
026600     MOVE STR-IN-CONTINENT TO WS-RULE-FIELD.
026700     MOVE 20                TO WS-RULE-MAXLEN.
026800     PERFORM 880-NO-DIGITS-TEST THRU 880-EXIT.
026900     MOVE WS-RULE-FIELD(1:20) TO STR-IN-CONTINENT.
027000 230-EXIT.
027100     EXIT.
027200
027300 231-STRIP-EE-NOISE.
027400     MOVE STR-IN-CONTINENT   TO WS-RULE-FIELD.
027500     MOVE SPACES             TO WS-CONTINENT-OUT.
027600     MOVE 0                  TO WS-CONTINENT-OUT-LEN.
027700     MOVE 1                  TO WS-RULE-NDX.
027800     PERFORM 231A-COPY-ONE-NON-EE THRU 231A-EXIT
027900         UNTIL WS-RULE-NDX > 20.
028000     MOVE WS-CONTINENT-OUT TO STR-IN-CONTINENT.
028100 231-EXIT.
028200     EXIT.
028300
028400 231A-COPY-ONE-NON-EE.
028500     IF WS-RULE-NDX < 20
028600        AND (WS-RULE-CHAR(WS-RULE-NDX)     = 'e' OR 'E')
028700        AND (WS-RULE-CHAR(WS-RULE-NDX + 1) = 'e' OR 'E')
028800         ADD 2 TO WS-RULE-NDX
028900     ELSE
029000         ADD 1 TO WS-CONTINENT-OUT-LEN
029100         MOVE WS-RULE-CHAR(WS-RULE-NDX)
029200               TO WS-CONTINENT-OUT(WS-CONTINENT-OUT-LEN:1)
029300         ADD 1 TO WS-RULE-NDX
029400     END-IF.
029500 231A-EXIT.
029600     EXIT.
029700
029800 235-EDIT-LOCALITY.
029900     MOVE STR-IN-LOCALITY TO WS-RULE-FIELD.
030000     MOVE 30               TO WS-RULE-MAXLEN.
030100     PERFORM 880-NO-DIGITS-TEST THRU 880-EXIT.
030200     MOVE WS-RULE-FIELD(1:30) TO STR-IN-LOCALITY.
030300 235-EXIT.
030400     EXIT.
030500
030600 240-EDIT-STAFF-NUMBERS.
030700     MOVE STR-IN-STAFF-NUMBERS TO WS-RULE-FIELD.
030800     MOVE 10                   TO WS-RULE-MAXLEN.
030900     PERFORM 870-DIGITS-ONLY-RTN THRU 870-EXIT.
031000     IF WS-DIGITS-LEN = 0
031100         MOVE ZERO TO WS-STAFF-NUMBERS-N
031200     ELSE
031300         MOVE WS-DIGITS-OUT TO WS-STAFF-NUMBERS-N
031400     END-IF.
031500 240-EXIT.
031600     EXIT.
031700
031800 250-STORE-CODE-ROW-FILTER.
031900     IF STR-IN-STORE-CODE = SPACES
032000         AND STR-IN-STORE-CODE NOT = 'WEB-1388012W'
032100         MOVE 'Y' TO WS-STORE-DROP-SW
032200     END-IF.
032300 250-EXIT.
032400     EXIT.
032500
032600 260-NORMALISE-ALL-COMMAS.
032700*    11-01-23 TLM 0343  RULE APPLIES TO EVERY CHARACTER FIELD ON
032800*    THE OUTPUT RECORD, NOT JUST THE FOUR FREE-TEXT ONES - ADDED
032900*    LONGITUDE/LATITUDE/STORE-CODE/OPENING-DATE/COUNTRY-CODE, RUN
033000*    AFTER 210-MERGE-LATITUDE SO THE MERGED LATITUDE IS COVERED
033100*    TOO - SEE TICKET 0343.
033200     MOVE STR-IN-ADDRESS TO WS-RULE-FIELD.
033300     PERFORM 895-NORMALISE-COMMA-SPACING THRU 895-EXIT.
033400     MOVE WS-RULE-FIELD(1:120) TO STR-IN-ADDRESS.
033500     MOVE STR-IN-LONGITUDE TO WS-RULE-FIELD.
033600     PERFORM 895-NORMALISE-COMMA-SPACING THRU 895-EXIT.
033700     MOVE WS-RULE-FIELD(1:12) TO STR-IN-LONGITUDE.
033800     MOVE STR-IN-LOCALITY TO WS-RULE-FIELD.
033900     PERFORM 895-NORMALISE-COMMA-SPACING THRU 895-EXIT.
034000     MOVE WS-RULE-FIELD(1:30) TO STR-IN-LOCALITY.
034100     MOVE STR-IN-STORE-CODE TO WS-RULE-FIELD.
034200     PERFORM 895-NORMALISE-COMMA-SPACING THRU 895-EXIT.
034300     MOVE WS-RULE-FIELD(1:12) TO STR-IN-STORE-CODE.
034400     MOVE STR-IN-OPENING-DATE TO WS-RULE-FIELD.
034500     PERFORM 895-NORMALISE-COMMA-SPACING THRU 895-EXIT.
034600     MOVE WS-RULE-FIELD(1:20) TO STR-IN-OPENING-DATE.
034700     MOVE STR-IN-STORE-TYPE TO WS-RULE-FIELD.
034800     PERFORM 895-NORMALISE-COMMA-SPACING THRU 895-EXIT.
034900     MOVE WS-RULE-FIELD(1:20) TO STR-IN-STORE-TYPE.
035000     MOVE STR-IN-LATITUDE TO WS-RULE-FIELD.
035100     PERFORM 895-NORMALISE-COMMA-SPACING THRU 895-EXIT.
035200     MOVE WS-RULE-FIELD(1:12) TO STR-IN-LATITUDE.
035300     MOVE STR-IN-COUNTRY-CODE TO WS-RULE-FIELD.
035400     PERFORM 895-NORMALISE-COMMA-SPACING THRU 895-EXIT.
035500     MOVE WS-RULE-FIELD(1:10) TO STR-IN-COUNTRY-CODE.
035600     MOVE STR-IN-CONTINENT TO WS-RULE-FIELD.
035700     PERFORM 895-NORMALISE-COMMA-SPACING THRU 895-EXIT.
035800     MOVE WS-RULE-FIELD(1:20) TO STR-IN-CONTINENT.
035900 260-EXIT.
036000     EXIT.
036100
036200 280-BUILD-OUTPUT-REC.
036300     MOVE STR-IN-INDEX          TO STR-OUT-INDEX.
036400     MOVE STR-IN-ADDRESS        TO STR-OUT-ADDRESS.
036500     MOVE STR-IN-LONGITUDE      TO STR-OUT-LONGITUDE.
036600     MOVE STR-IN-LOCALITY       TO STR-OUT-LOCALITY.
036700     MOVE STR-IN-STORE-CODE     TO STR-OUT-STORE-CODE.
036800     MOVE WS-STAFF-NUMBERS-N    TO STR-OUT-STAFF-NUMBERS.
036900     MOVE STR-IN-OPENING-DATE   TO STR-OUT-OPENING-DATE.
037000     MOVE STR-IN-STORE-TYPE     TO STR-OUT-STORE-TYPE.
037100     MOVE STR-IN-LATITUDE       TO STR-OUT-LATITUDE.
037200     MOVE STR-IN-COUNTRY-CODE   TO STR-OUT-COUNTRY-CODE.
037300     MOVE STR-IN-CONTINENT      TO STR-OUT-CONTINENT.
037400 280-EXIT.
037500     EXIT.
037600
037700*****************************************************************
037800*    COMMON EDIT ROUTINES - SEE EDITWORK.CPY FOR WORKING FIELDS *
037900*****************************************************************
038000 850-NULL-STANDARDISE-RTN.
038100     IF WS-RULE-FIELD(1:4) = 'NULL' AND
038200            WS-RULE-FIELD(5:116) = SPACES
038300         MOVE SPACES TO WS-RULE-FIELD
038400     END-IF.
038500     IF WS-RULE-FIELD(1:4) = 'None' AND
038600            WS-RULE-FIELD(5:116) = SPACES
038700         MOVE SPACES TO WS-RULE-FIELD
038800     END-IF.
038900     IF WS-RULE-FIELD(1:3) = 'N/A' AND
039000            WS-RULE-FIELD(4:117) = SPACES
039100         MOVE SPACES TO WS-RULE-FIELD
039200     END-IF.
039300 850-EXIT.
039400     EXIT.
039500
039600 861-FIND-TRIMMED-LEN.
039700     MOVE 120 TO WS-RULE-NDX.
039800     MOVE 0   TO WS-RULE-LEN.
039900     PERFORM 861A-SCAN-BACK-FOR-LEN THRU 861A-EXIT
040000         UNTIL WS-RULE-NDX < 1 OR WS-RULE-LEN NOT = 0.
040100 861-EXIT.
040200     EXIT.
040300
040400 861A-SCAN-BACK-FOR-LEN.
040500     IF WS-RULE-CHAR(WS-RULE-NDX) NOT = SPACE
040600         MOVE WS-RULE-NDX TO WS-RULE-LEN
040700     ELSE
040800         SUBTRACT 1 FROM WS-RULE-NDX
040900     END-IF.
041000 861A-EXIT.
041100     EXIT.
041200
041300 870-DIGITS-ONLY-RTN.
041400     MOVE SPACES TO WS-DIGITS-OUT.
041500     MOVE 0      TO WS-DIGITS-LEN.
041600     MOVE 1      TO WS-RULE-NDX.
041700     PERFORM 871-COPY-ONE-DIGIT THRU 871-EXIT
041800         UNTIL WS-RULE-NDX > WS-RULE-MAXLEN.
041900 870-EXIT.
042000     EXIT.
042100
042200 871-COPY-ONE-DIGIT.
042300     IF WS-RULE-CHAR(WS-RULE-NDX) >= '0' AND
042400            WS-RULE-CHAR(WS-RULE-NDX) <= '9'
042500         ADD 1 TO WS-DIGITS-LEN
042600         MOVE WS-RULE-CHAR(WS-RULE-NDX)
042700                              TO WS-DIGITS-CHAR(WS-DIGITS-LEN)
042800     END-IF.
042900     ADD 1 TO WS-RULE-NDX.
043000 871-EXIT.
043100     EXIT.
043200
043300 880-NO-DIGITS-TEST.
043400     MOVE 1 TO WS-RULE-NDX.
043500     MOVE 'N' TO WS-DIGITS-NULL-SW.
043600     PERFORM 881-CHECK-ONE-FOR-DIGIT THRU 881-EXIT
043700         UNTIL WS-RULE-NDX > WS-RULE-MAXLEN.
043800     IF NOT WS-DIGITS-ARE-NULL
043900         GO TO 880-EXIT
044000     END-IF.
044100     MOVE SPACES TO WS-RULE-FIELD.
044200 880-EXIT.
044300     EXIT.
044400
044500 881-CHECK-ONE-FOR-DIGIT.
044600     IF WS-RULE-CHAR(WS-RULE-NDX) >= '0' AND
044700            WS-RULE-CHAR(WS-RULE-NDX) <= '9'
044800         MOVE 'Y' TO WS-DIGITS-NULL-SW
044900     END-IF.
045000     ADD 1 TO WS-RULE-NDX.
045100 881-EXIT.
045200     EXIT.
045300
045400*****************************************************************
045500*    895 SERIES - COMMA-SPACING NORMALISATION                   *
045600*    A COMMA FOLLOWED BY ZERO OR MORE SPACES BECOMES COMMA PLUS *
045700*    A SINGLE SPACE.  RESULT LEFT IN WS-RULE-FIELD.              *
045800*****************************************************************
045900 895-NORMALISE-COMMA-SPACING.
046000     MOVE SPACES TO WS-COMMA-WORK.
046100     MOVE 0      TO WS-COMMA-OUT-LEN.
046200     MOVE 1      TO WS-COMMA-SRC-NDX.
046300     PERFORM 895A-COPY-ONE-COMMA-CHAR THRU 895A-EXIT
046400         UNTIL WS-COMMA-SRC-NDX > 120.
046500     MOVE WS-COMMA-OUT TO WS-RULE-FIELD(1:120).
046600 895-EXIT.
046700     EXIT.
046800
046900 895A-COPY-ONE-COMMA-CHAR.
047000     ADD 1 TO WS-COMMA-OUT-LEN.
047100     MOVE WS-RULE-CHAR(WS-COMMA-SRC-NDX)
047200                          TO WS-COMMA-OUT-CHAR(WS-COMMA-OUT-LEN).
047300     IF WS-RULE-CHAR(WS-COMMA-SRC-NDX) NOT = ','
047400         ADD 1 TO WS-COMMA-SRC-NDX
047500         GO TO 895A-EXIT
047600     END-IF.
047700     ADD 1 TO WS-COMMA-SRC-NDX.
047800     PERFORM 895B-SKIP-COMMA-SPACES THRU 895B-EXIT
047900         UNTIL WS-COMMA-SRC-NDX > 120
048000             OR WS-RULE-CHAR(WS-COMMA-SRC-NDX) NOT = SPACE.
048100     IF WS-COMMA-SRC-NDX <= 120
048200         ADD 1 TO WS-COMMA-OUT-LEN
048300         MOVE SPACE TO
048400                  WS-COMMA-OUT-CHAR(WS-COMMA-OUT-LEN)
048500     END-IF.
048600 895A-EXIT.
048700     EXIT.
048800
048900 895B-SKIP-COMMA-SPACES.
049000     ADD 1 TO WS-COMMA-SRC-NDX.
049100 895B-EXIT.
049200     EXIT.
049300
049400*****************************************************************
049500*    890 SERIES - DATE-PARSE COMMON ROUTINE                     *
049600*****************************************************************
049700 890-DATE-PARSE-RTN.
049800     MOVE 'N' TO WS-DATE-VALID-SW.
049900     MOVE SPACES TO WS-ISO-DATE-TEXT.
050000     PERFORM 861-FIND-TRIMMED-LEN THRU 861-EXIT.
050100     IF WS-RULE-LEN = 0
050200         GO TO 890-EXIT
050300     END-IF.
050400     IF WS-RULE-LEN = 10 AND WS-RULE-CHAR(5) = '-'
050500             AND WS-RULE-CHAR(8) = '-'
050600         MOVE WS-RULE-FIELD(1:4) TO WS-ISO-YYYY
050700         MOVE WS-RULE-FIELD(6:2) TO WS-ISO-MM
050800         MOVE WS-RULE-FIELD(9:2) TO WS-ISO-DD
050900         PERFORM 897-VALIDATE-MM-DD THRU 897-EXIT
051000         GO TO 890-EXIT
051100     END-IF.
051200     IF WS-RULE-LEN = 10 AND WS-RULE-CHAR(5) = '/'
051300             AND WS-RULE-CHAR(8) = '/'
051400         MOVE WS-RULE-FIELD(1:4) TO WS-ISO-YYYY
051500         MOVE WS-RULE-FIELD(6:2) TO WS-ISO-MM
051600         MOVE WS-RULE-FIELD(9:2) TO WS-ISO-DD
051700         PERFORM 897-VALIDATE-MM-DD THRU 897-EXIT
051800         GO TO 890-EXIT
051900     END-IF.
052000     IF WS-RULE-LEN = 10 AND WS-RULE-CHAR(3) = '/'
052100             AND WS-RULE-CHAR(6) = '/'
052200         MOVE WS-RULE-FIELD(1:2) TO WS-ISO-DD
052300         MOVE WS-RULE-FIELD(4:2) TO WS-ISO-MM
052400         MOVE WS-RULE-FIELD(7:4) TO WS-ISO-YYYY
052500         PERFORM 897-VALIDATE-MM-DD THRU 897-EXIT
052600         GO TO 890-EXIT
052700     END-IF.
052800     PERFORM 894-PARSE-MONTHNAME-FORM THRU 894-EXIT.
052900 890-EXIT.
053000     EXIT.
053100
053200 894-PARSE-MONTHNAME-FORM.
053300     MOVE 0 TO WS-DATE-SP1.
053400     MOVE 0 TO WS-DATE-SP2.
053500     MOVE 1 TO WS-RULE-NDX.
053600     PERFORM 894A-FIND-SPACE-1 THRU 894A-EXIT
053700         UNTIL WS-RULE-NDX > WS-RULE-LEN OR WS-DATE-SP1 NOT = 0.
053800     IF WS-DATE-SP1 = 0
053900         GO TO 894-EXIT
054000     END-IF.
054100     MOVE WS-DATE-SP1 TO WS-RULE-NDX.
054200     ADD 1 TO WS-RULE-NDX.
054300     PERFORM 894B-FIND-SPACE-2 THRU 894B-EXIT
054400         UNTIL WS-RULE-NDX > WS-RULE-LEN
054500             OR WS-DATE-SP2 NOT = 0.
054600     IF WS-DATE-SP2 = 0
054700         GO TO 894-EXIT
054800     END-IF.
054900     IF WS-RULE-CHAR(1) >= '0' AND WS-RULE-CHAR(1) <= '9'
055000         PERFORM 894C-YEAR-FIRST-FORM THRU 894C-EXIT
055100     ELSE
055200         PERFORM 894D-MONTH-FIRST-FORM THRU 894D-EXIT
055300     END-IF.
055400 894-EXIT.
055500     EXIT.
055600
055700 894A-FIND-SPACE-1.
055800     IF WS-RULE-CHAR(WS-RULE-NDX) = SPACE
055900         MOVE WS-RULE-NDX TO WS-DATE-SP1
056000     ELSE
056100         ADD 1 TO WS-RULE-NDX
056200     END-IF.
056300 894A-EXIT.
056400     EXIT.
056500
056600 894B-FIND-SPACE-2.
056700     IF WS-RULE-CHAR(WS-RULE-NDX) = SPACE
056800         MOVE WS-RULE-NDX TO WS-DATE-SP2
056900     ELSE
057000         ADD 1 TO WS-RULE-NDX
057100     END-IF.
057200 894B-EXIT.
057300     EXIT.
057400
057500 894C-YEAR-FIRST-FORM.
057600     MOVE SPACES TO WS-CANDIDATE-MONTH.
057700     MOVE WS-RULE-FIELD(1:WS-DATE-SP1 - 1)  TO WS-ISO-YYYY.
057800     MOVE WS-RULE-FIELD(WS-DATE-SP1 + 1:
057900                 WS-DATE-SP2 - WS-DATE-SP1 - 1) TO
058000                 WS-CANDIDATE-MONTH.
058100     MOVE WS-RULE-FIELD(WS-DATE-SP2 + 1:
058200                 WS-RULE-LEN - WS-DATE-SP2) TO WS-ISO-DD.
058300     PERFORM 898-FIND-MONTH THRU 898-EXIT.
058400 894C-EXIT.
058500     EXIT.
058600
058700 894D-MONTH-FIRST-FORM.
058800     MOVE SPACES TO WS-CANDIDATE-MONTH.
058900     MOVE WS-RULE-FIELD(1:WS-DATE-SP1 - 1) TO WS-CANDIDATE-MONTH.
059000     MOVE WS-RULE-FIELD(WS-DATE-SP1 + 1:
059100                 WS-DATE-SP2 - WS-DATE-SP1 - 1) TO WS-ISO-YYYY.
059200     MOVE WS-RULE-FIELD(WS-DATE-SP2 + 1:
059300                 WS-RULE-LEN - WS-DATE-SP2) TO WS-ISO-DD.
059400     PERFORM 898-FIND-MONTH THRU 898-EXIT.
059500 894D-EXIT.
059600     EXIT.
059700
059800 898-FIND-MONTH.
059900     SET WS-MONTH-NDX TO 1.
060000     SEARCH WS-MONTH-NAME-ENTRY
060100         AT END
060200             MOVE 'N' TO WS-DATE-VALID-SW
060300         WHEN WS-MONTH-NAME(WS-MONTH-NDX) = WS-CANDIDATE-MONTH
060400             MOVE WS-MONTH-NUMBER(WS-MONTH-NDX) TO WS-ISO-MM
060500             PERFORM 897-VALIDATE-MM-DD THRU 897-EXIT
060600     END-SEARCH.
060700 898-EXIT.
060800     EXIT.
060900
061000 897-VALIDATE-MM-DD.
061100     IF WS-ISO-MM >= 1 AND WS-ISO-MM <= 12
061200         AND WS-ISO-DD >= 1 AND WS-ISO-DD <= 31
061300         MOVE 'Y' TO WS-DATE-VALID-SW
061400     ELSE
061500         MOVE 'N' TO WS-DATE-VALID-SW
061600     END-IF.
061700 897-EXIT.
061800     EXIT.
061900
062000*****************************************************************
062100*    FILE HANDLING PARAGRAPHS                                   *
062200*****************************************************************
062300 700-OPEN-FILES.
062400     OPEN INPUT  STORES-IN
062500          OUTPUT DIM-STORES.
062600     IF NOT WS-STORESIN-OK
062700         DISPLAY 'STRCLEAN - ERROR OPENING STORES-IN, STATUS = '
062800                 WS-STORESIN-STATUS
062900         MOVE 16 TO RETURN-CODE
063000         MOVE 'Y' TO WS-STORESIN-EOF-SW
063100         GO TO 700-EXIT
063200     END-IF.
063300     IF NOT WS-DIMSTORS-OK
063400         DISPLAY 'STRCLEAN - ERROR OPENING DIM-STORES, STATUS = '
063500                 WS-DIMSTORS-STATUS
063600         MOVE 16 TO RETURN-CODE
063700         MOVE 'Y' TO WS-STORESIN-EOF-SW
063800     END-IF.
063900 700-EXIT.
064000     EXIT.
064100
064200 710-READ-STORESIN-RTN.
064300     IF NOT WS-END-OF-STORESIN
064400         READ STORES-IN
064500             AT END
064600                 MOVE 'Y' TO WS-STORESIN-EOF-SW
064700         END-READ
064800     END-IF.
064900 710-EXIT.
065000     EXIT.
065100
065200 790-CLOSE-FILES.
065300     CLOSE STORES-IN
065400           DIM-STORES.
065500 790-EXIT.
065600     EXIT.
065700
065800 900-REPORT-TOTALS.
065900     MOVE WS-RECORDS-READ    TO RPT-READ.
066000     MOVE WS-RECORDS-WRITTEN TO RPT-WRITTEN.
066100     MOVE WS-RECORDS-DROPPED TO RPT-DROPPED.
066200     DISPLAY WS-REPORT-LINE.
066300 900-EXIT.
066400     EXIT.
